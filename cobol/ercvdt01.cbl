000100****************************************************************
000200*                                                               *
000300*          Date Arithmetic - Booking Lead & Window Checks        *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000*
001100     program-id.         ercvdt01.
001200*
001300*    Author.             D Jayasuriya, 14/06/1988.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers, Colombo office.
001700*
001800*    Date-Written.       14/06/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Converts a ccyymmdd Date to a Julian day
002700*                        number and back, and answers the two
002800*                        window questions the booking processor
002900*                        needs - how many days ahead is a Date,
003000*                        and what Date is N days after another.
003100*
003200*                        Deliberately does NOT use FUNCTION
003300*                        Integer-Of-Date or FUNCTION Date-Of-
003400*                        Integer - this office's GnuCOBOL licence
003500*                        lapsed in 1988 and was never renewed, so
003600*                        intrinsics stay off the menu here same
003700*                        as the rest of the Colombo suite.
003800*
003900* Changes:
004000* 14/06/88 dpj -        Created, function J & G only.
004100* 02/09/91 vbc -        Function D (difference) added for the
004200*                       3 day lead time check.
004300* 19/11/92 vbc -        Function A (add days) added for the
004400*                       end-date = start + days - 1 rule.
004500* 11/02/99 vbc -    Y2K Re-checked Fliegel/Van Flandern constants
004600*                       hold for Century fields up to 9999, ok.
004700* 23/05/04 vbc -        Tidied paragraph names, no logic chg.
004800* 16/04/24 vbc          Copyright notice update superseding all previous notices.
004900* 13/11/25 vbc          Capitalise vars, paragraphs etc.
004950* 09/08/26 vbc - 1.04   Function byte given its 88 levels, the 4
004960*                      tests in AA000 now read off those, no
004970*                      other chg.
005000*
005100****************************************************************
005200*
005300 environment             division.
005400*===============================
005500*
005600 copy  "erenvdiv.cob".
005700 input-output            section.
005800*
005900 data                    division.
006000*===============================
006100 working-storage section.
006200*-----------------------------
006300*
006400 77  Prog-Name           pic x(15) value "ERCVDT01 (1.04)".
006500*
006600 01  WS-Work-Fields.
006700     03  WS-Y                pic s9(7)  comp.
006800     03  WS-M                pic s9(7)  comp.
006900     03  WS-D                pic s9(7)  comp.
007000     03  WS-A                pic s9(7)  comp.
007100     03  WS-B                pic s9(7)  comp.
007200     03  WS-C                pic s9(7)  comp.
007300     03  WS-E                pic s9(7)  comp.
007400     03  WS-JDN              pic s9(9)  comp.
007500     03  WS-Date-Work        pic 9(8).
007600     03  WS-Date-R  redefines WS-Date-Work.
007700         05  WS-CCYY         pic 9(4).
007800         05  WS-MM           pic 99.
007900         05  WS-DD           pic 99.
007950*
007960 01  WS-Date2-Work       pic 9(8).
007970 01  WS-Date2-R  redefines WS-Date2-Work.
007980     03  WS-Date2-CCYY       pic 9(4).
007985     03  WS-Date2-MM         pic 99.
007990     03  WS-Date2-DD         pic 99.
007995*
008000 01  WS-Added-Date       pic 9(8).
008005 01  WS-Added-Date-R  redefines WS-Added-Date.
008010     03  WS-Added-CCYY       pic 9(4).
008015     03  WS-Added-MM         pic 99.
008020     03  WS-Added-DD         pic 99.
008025*
008100 linkage                 section.
008200*===============================
008300*
008400 01  ER-Cvdt-WS.
008500     03  Cvdt-Function       pic x.     * J G D A
008510         88  Cvdt-Fn-Julian      value "J".
008520         88  Cvdt-Fn-Un-Julian   value "G".
008530         88  Cvdt-Fn-Diff        value "D".
008540         88  Cvdt-Fn-Add         value "A".
008600     03  Cvdt-Date-1         pic 9(8).
008700     03  Cvdt-Date-2         pic 9(8).
008800     03  Cvdt-Days           pic s9(5).
008900     03  Cvdt-Serial-1       pic s9(9)  comp.
009000     03  Cvdt-Serial-2       pic s9(9)  comp.
009100     03  Cvdt-Diff-Days      pic s9(5)  comp.
009200*
009300 procedure division using ER-Cvdt-WS.
009400*====================================
009500*
009600 AA000-Main.
009700     if       Cvdt-Fn-Julian
009800              move Cvdt-Date-1 to WS-Date-Work
009900              perform BB000-Date-To-Julian thru BB000-Exit
010000              move WS-JDN to Cvdt-Serial-1
010100              go to AA000-Exit.
010200     if       Cvdt-Fn-Un-Julian
010300              move Cvdt-Serial-1 to WS-JDN
010400              perform CC000-Julian-To-Date thru CC000-Exit
010500              move WS-Date-Work to Cvdt-Date-1
010600              go to AA000-Exit.
010700     if       Cvdt-Fn-Diff
010800              move Cvdt-Date-1 to WS-Date-Work
010900              perform BB000-Date-To-Julian thru BB000-Exit
011000              move WS-JDN to Cvdt-Serial-1
011100              move Cvdt-Date-2 to WS-Date2-Work
011150              move WS-Date2-Work to WS-Date-Work
011200              perform BB000-Date-To-Julian thru BB000-Exit
011300              move WS-JDN to Cvdt-Serial-2
011400              compute Cvdt-Diff-Days =
011500                      Cvdt-Serial-2 - Cvdt-Serial-1
011600              go to AA000-Exit.
011700     if       Cvdt-Fn-Add
011800              move Cvdt-Date-1 to WS-Date-Work
011900              perform BB000-Date-To-Julian thru BB000-Exit
012000              compute WS-JDN = WS-JDN + Cvdt-Days
012100              perform CC000-Julian-To-Date thru CC000-Exit
012150              move WS-Date-Work to WS-Added-Date
012200              move WS-Added-Date to Cvdt-Date-2.
012300*
012400 AA000-Exit.
012500     goback.
012600*
012700*---------------------------------------------------------------
012800* Fliegel & Van Flandern algorithm - Gregorian Date to Julian
012900* day number, all integer arithmetic, no intrinsics used.
013000*---------------------------------------------------------------
013100 BB000-Date-To-Julian.
013200     move     WS-CCYY    to WS-Y.
013300     move     WS-MM      to WS-M.
013400     move     WS-DD      to WS-D.
013500     compute  WS-A = (14 - WS-M) / 12.
013600     compute  WS-Y = WS-Y + 4800 - WS-A.
013700     compute  WS-M = WS-M + (12 * WS-A) - 2.
013800     compute  WS-JDN =
013900              WS-D + ((153 * WS-M) + 2) / 5 + (365 * WS-Y)
014000              + (WS-Y / 4) - (WS-Y / 100) + (WS-Y / 400) - 32045.
014100 BB000-Exit.
014200     exit.
014300*
014400*---------------------------------------------------------------
014500* Inverse of the above - Julian day number back to Gregorian.
014600*---------------------------------------------------------------
014700 CC000-Julian-To-Date.
014800     compute  WS-A = WS-JDN + 32044.
014900     compute  WS-B = ((4 * WS-A) + 3) / 146097.
015000     compute  WS-C = WS-A - ((146097 * WS-B) / 4).
015100     compute  WS-D = ((4 * WS-C) + 3) / 1461.
015200     compute  WS-E = WS-C - ((1461 * WS-D) / 4).
015300     compute  WS-M = ((5 * WS-E) + 2) / 153.
015400     compute  WS-DD = WS-E - (((153 * WS-M) + 2) / 5) + 1.
015500     compute  WS-MM = WS-M + 3 - (12 * (WS-M / 10)).
015600     compute  WS-CCYY = (100 * WS-B) + WS-D - 4800 + (WS-M / 10).
015700 CC000-Exit.
015800     exit.
015900*
