000100*****************************************
000200*  Select Clause For Control Work File  *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500     select  Ctlwk-File assign to "ERCTLWK"
000600             organization line sequential
000700             file status is Ctl-File-Status.
000800*
