000100*****************************************
000200*  Select Clause For Invoice Work File  *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500     select  Invwk-File assign to "ERINVWK"
000600             organization line sequential
000700             file status is Inv-File-Status.
000800*
