000100****************************************************************
000200*                                                               *
000300*                  Run Control Totals Print                     *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         erctlrpt.
001100*
001200*    Author.             D Jayasuriya, 19/11/1992.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers, Colombo office.
001600*
001700*    Date-Written.       19/11/1992.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1992-2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            Prints the one record erbkg000 leaves on
002600*                        the Control Totals work file - counts of
002700*                        bookings created, amended, cancelled &
002800*                        completed plus the grand total payable
002900*                        for completed bookings this run.  Plain
003000*                        WRITE, no Report Writer, same as the old
003100*                        end of run balancing slip.
003200*
003300* Changes:
003400* 19/11/92 vbc -        Created.
003500* 11/02/99 vbc -    Y2K Heading Date now from Pr1-Run-Date, ccyy
003600*                       always present, no chg needed.
003700* 23/05/04 vbc -        Grand Final widened to s9(11)v99 to cope
003800*                       with a full month of bookings.
003900* 16/04/24 vbc          Copyright notice update superseding all previous notices.
004000* 13/11/25 vbc          Capitalise vars, paragraphs etc.
004050* 09/08/26 vbc - 1.03   End of file switch given its 88 level,
004060*                      no other chg.
004100*
004200****************************************************************
004300*
004400 environment             division.
004500*===============================
004600*
004700 copy  "erenvdiv.cob".
004800 input-output            section.
004900 file-control.
005000     copy "selctlwk.cob".
005100     copy "selctlprt.cob".
005200*
005300 data                    division.
005400*===============================
005500 file section.
005600*-----------------------------
005700 copy "fdctlwk.cob".
005800 copy "fdctlprt.cob".
005900*
006000 working-storage section.
006100*-----------------------------
006200*
006300 77  Prog-Name           pic x(15) value "ERCTLRPT (1.03)".
006400 77  WS-Eof-Sw           pic x     value "N".
006410     88  WS-End-Of-File      value "Y".
006500 77  Ctlwk-File-Status   pic xx    value "00".
006600 77  Ctp-File-Status     pic xx    value "00".
006700*
006800 77  WS-Line-Ctr         pic 9(3)  comp.
006900*
007000 copy "erparam1.cob".
007100 copy "erwsdate.cob".
007200*
007300 01  WS-Print-Rec        pic x(132).
007400*
007500 01  WS-Heading-1    redefines WS-Print-Rec.
007600     03  filler          pic x(30).
007700     03  WS-H1-Title     pic x(20).
007800     03  filler          pic x(82).
007900*
008000 01  WS-Heading-2    redefines WS-Print-Rec.
008100     03  filler          pic x(1).
008200     03  WS-H2-Label     pic x(10).
008300     03  WS-H2-Date      pic 99/99/9999.
008400     03  filler          pic x(101).
008500*
008600 01  WS-Detail-Line  redefines WS-Print-Rec.
008700     03  filler          pic x(1).
008800     03  WS-D-Label      pic x(30).
008900     03  WS-D-Count      pic zzz,zz9.
009000     03  filler          pic x(94).
009100*
009200 01  WS-Total-Line   redefines WS-Print-Rec.
009300     03  filler          pic x(1).
009400     03  WS-T-Label      pic x(30).
009500     03  WS-T-Amount     pic zz,zzz,zzz,zz9.99.
009600     03  filler          pic x(82).
009700*
009800 linkage                 section.
009900*===============================
010000*
010100 01  Er-Run-Date-Param   pic 9(8).
010200*
010300 procedure division using Er-Run-Date-Param.
010400*=====================================
010500*
010600 AA000-Main.
010700     move     Er-Run-Date-Param to Pr1-Run-Date Er-Today.
010800     open     input  Ctlwk-File.
010900     open     output Ctlprt-File.
011000     read     Ctlwk-File
011100              at end move "Y" to WS-Eof-Sw.
011200     if       not WS-End-Of-File
011300              perform BB000-Print-Totals thru BB000-Exit.
011400     close    Ctlwk-File Ctlprt-File.
011500     goback.
011600*
011700 BB000-Print-Totals.
011800     move     spaces to WS-Print-Rec.
011900     move     Pr1-Co-Name to WS-H1-Title.
012000     write    Ctlprt-Line from WS-Print-Rec.
012100*
012200     move     spaces to WS-Print-Rec.
012300     move     "Run Date:" to WS-H2-Label.
012400     move     Er-Today to WS-H2-Date.
012500     write    Ctlprt-Line from WS-Print-Rec.
012600*
012700     move     spaces to WS-Print-Rec.
012800     write    Ctlprt-Line from WS-Print-Rec.
012900*
013000     move     spaces to WS-Print-Rec.
013100     move     "Transactions Processed ..." to WS-D-Label.
013200     move     Ctl-Processed to WS-D-Count.
013300     write    Ctlprt-Line from WS-Print-Rec.
013400*
013500     move     spaces to WS-Print-Rec.
013600     move     "Bookings Created ........." to WS-D-Label.
013700     move     Ctl-Created to WS-D-Count.
013800     write    Ctlprt-Line from WS-Print-Rec.
013900*
014000     move     spaces to WS-Print-Rec.
014100     move     "Bookings Amended .........." to WS-D-Label.
014200     move     Ctl-Updated to WS-D-Count.
014300     write    Ctlprt-Line from WS-Print-Rec.
014400*
014500     move     spaces to WS-Print-Rec.
014600     move     "Bookings Cancelled ........" to WS-D-Label.
014700     move     Ctl-Cancelled to WS-D-Count.
014800     write    Ctlprt-Line from WS-Print-Rec.
014900*
015000     move     spaces to WS-Print-Rec.
015100     move     "Bookings Completed ........" to WS-D-Label.
015200     move     Ctl-Completed to WS-D-Count.
015300     write    Ctlprt-Line from WS-Print-Rec.
015400*
015500     move     spaces to WS-Print-Rec.
015600     move     "Transactions Rejected ....." to WS-D-Label.
015700     move     Ctl-Rejected to WS-D-Count.
015800     write    Ctlprt-Line from WS-Print-Rec.
015900*
016000     move     spaces to WS-Print-Rec.
016100     write    Ctlprt-Line from WS-Print-Rec.
016200*
016300     move     spaces to WS-Print-Rec.
016400     move     "Grand Final Payable This Run" to WS-T-Label.
016500     move     Ctl-Grand-Final to WS-T-Amount.
016600     write    Ctlprt-Line from WS-Print-Rec.
016700 BB000-Exit.
016800     exit.
016900*
