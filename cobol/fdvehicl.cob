000100*****************************************
000200*  FD For Vehicle File                  *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500 fd  Vehicle-File.
000600     copy "wsvehicl.cob".
000700*
