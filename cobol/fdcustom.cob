000100*****************************************
000200*  FD For Customer File                 *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500 fd  Customer-File.
000600     copy "wscustom.cob".
000700*
