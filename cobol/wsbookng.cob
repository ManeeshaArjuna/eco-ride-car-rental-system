000100*****************************************
000200*                                       *
000300*  Record Definition For Booking        *
000400*           File                        *
000500*     Uses Bkg-Id as key                *
000600*****************************************
000700*  File size 80 bytes, fixed.
000800*
000900* 14/06/88 dpj - Created.
001000* 19/11/92 vbc - Bkg-Veh-Category carried on record to avoid a
001100*                vehicle file re-read on the print run.
001200* 11/02/99 vbc - Y2K: Bkg dates widened 6 -> 8 (ccyymmdd), chk'd.
001250* 09/08/26 vbc - Bkg-Status given its 88 levels, no other chg.
002000 01  ER-Booking-Record.
002100     03  Bkg-Id            pic x(10).       * R-nnnnnnnn
002200     03  Bkg-Booking-Date  pic 9(8).         * ccyymmdd
002300     03  Bkg-Start-Date    pic 9(8).
002400     03  Bkg-End-Date      pic 9(8).
002500     03  Bkg-Total-Km      pic 9(6).
002600     03  Bkg-Deposit       pic s9(7)v99.
002700     03  Bkg-Status        pic x.            * A C D
002710         88  Bkg-Active          value "A".
002720         88  Bkg-Cancelled       value "C".
002730         88  Bkg-Done            value "D".
002800     03  Bkg-Cus-Id        pic x(12).
002900     03  Bkg-Veh-Id        pic x(5).
003000     03  Bkg-Veh-Category  pic xx.
003100     03  filler            pic x(11).
003200*
