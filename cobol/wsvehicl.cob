000100*****************************************
000200*                                       *
000300*  Record Definition For Vehicle        *
000400*           File                        *
000500*     Uses Veh-Id as key                *
000600*****************************************
000700*  File size 70 bytes, fixed, sorted ascending on Veh-Id.
000800*
000900* 14/06/88 dpj - Created.
001000* 02/09/91 vbc - Added Veh-Driver-Incl flag for chauffeur option.
001100* 11/02/99 vbc - Y2K: Veh-Attr fields confirmed century safe, no chg.
001200* 23/05/04 vbc - Veh-Features widened 15 -> 20 for eco-tag text.
001250* 09/08/26 vbc - Status & driver-incl flags given 88 levels.
002000 01  ER-Vehicle-Record.
002100     03  Veh-Id            pic x(5).        * C-nnn format
002200     03  Veh-Model         pic x(20).
002300     03  Veh-Category      pic xx.           * CP HY EL LX
002400     03  Veh-Status        pic x.            * A R M
002410         88  Veh-Available       value "A".
002420         88  Veh-Rented          value "R".
002430         88  Veh-Maint           value "M".
002500     03  Veh-Attr-1        pic s9(5)v99.     * odometer / use 1
002600     03  Veh-Attr-2        pic s9(5)v99.     * use 2, category dep.
002700     03  Veh-Features      pic x(20).
002800     03  Veh-Driver-Incl   pic x.            * Y or N
002810         88  Veh-Driver-Included value "Y".
002900     03  filler            pic x(7).
003000*
