000100*****************************************
000200*                                       *
000300*  Record Definition For Booking        *
000400*    Transaction File                   *
000500*    One action per record              *
000600*****************************************
000700*  Organisation sequential.  Trans-Action drives which of the
000800*  four operand layouts below applies - see the four redefines.
000900*
001000* 14/06/88 dpj - Created, NEW & CANCEL only.
001100* 19/11/92 vbc - UPDATE & COMPLETE actions added.
001200* 11/02/99 vbc - Y2K: Trn-New-Start-Date confirmed ccyymmdd.
001250* 09/08/26 vbc - Trn-Action given its 88 levels, erbkg000's
001260*                dispatch now reads off those, no other chg.
002000 01  ER-Trans-Record.
002100     03  Trn-Action          pic x(3).   * NEW UPD CAN COM
002110         88  Trn-Is-New          value "NEW".
002120         88  Trn-Is-Update       value "UPD".
002130         88  Trn-Is-Cancel       value "CAN".
002140         88  Trn-Is-Complete     value "COM".
002200     03  Trn-Operand-Area    pic x(60).
002300*
002400     03  Trn-New redefines Trn-Operand-Area.
002500         05  Trn-New-Cus-Id       pic x(12).
002600         05  Trn-New-Veh-Id       pic x(5).
002700         05  Trn-New-Veh-Category pic xx.
002800         05  Trn-New-Start-Date   pic 9(8).
002900         05  Trn-New-Days         pic 9(4).
003000         05  Trn-New-Total-Km     pic 9(6).
003100         05  filler               pic x(23).
003200*
003300     03  Trn-Upd redefines Trn-Operand-Area.
003400         05  Trn-Upd-Bkg-Id       pic x(10).
003500         05  Trn-Upd-Start-Date   pic 9(8).
003600         05  Trn-Upd-Days         pic 9(4).
003700         05  Trn-Upd-Total-Km     pic 9(6).
003800         05  filler               pic x(32).
003900*
004000     03  Trn-Can redefines Trn-Operand-Area.
004100         05  Trn-Can-Bkg-Id       pic x(10).
004200         05  filler               pic x(50).
004300*
004400     03  Trn-Com redefines Trn-Operand-Area.
004500         05  Trn-Com-Bkg-Id       pic x(10).
004600         05  filler               pic x(50).
004700*
