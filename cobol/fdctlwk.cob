000100*****************************************
000200*  FD For Control Work File             *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500 fd  Ctlwk-File.
000600     copy "wsctlwk.cob".
000700*
