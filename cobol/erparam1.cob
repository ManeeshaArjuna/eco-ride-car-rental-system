000100*****************************************
000200*  EcoRide Run Parameter Record         *
000300*****************************************
000400*  Carries the run-date and report heading text that used to
000500*  live on the old PR1 parameter file - trimmed right down as
000600*  this system has no pay period, tax year etc to hold.
000700*
000800* 14/06/88 dpj - Created.
000900* 11/02/99 vbc - Y2K: Pr1-Run-Date widened 6 -> 8, ccyymmdd.
001000* 23/05/04 vbc - Pr1-Currency-Sign added, "LKR" fixed for now.
002000 01  ER-Param1-Record.
002100     03  Pr1-Run-Date         pic 9(8).
002200     03  Pr1-Co-Name          pic x(30) value
002300         "ECORIDE CAR RENTAL (PVT) LTD".
002400     03  Pr1-Currency-Sign    pic x(3)  value "LKR".
002500     03  Pr1-Page-Lines       binary-char   value 58.
002600     03  Pr1-Next-Inv-Seq     pic 9(8) comp.
002700     03  filler               pic x(40).
002800*
