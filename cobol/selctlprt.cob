000100*****************************************
000200*  Select Clause For Control Print File *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500     select  Ctlprt-File assign to "ERCTLRPT"
000600             organization line sequential
000700             file status is Ctp-File-Status.
000800*
