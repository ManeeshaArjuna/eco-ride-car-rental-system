000100*****************************************
000200*                                       *
000300*  Record Definition For Admin          *
000400*           File                        *
000500*     Uses Adm-Id as key                *
000600*****************************************
000700*  File size 30 bytes, fixed.  Not part of the booking run but
000800*  shares the copybook/prefix habit of the rest of the system.
000900*
001000* 02/09/91 vbc - Created, split out of the original single
001100*                staff-access table at the Colombo office's req.
002000 01  ER-Admin-Record.
002100     03  Adm-Id            pic x(10).
002200     03  Adm-Password      pic x(15).
002300     03  filler            pic x(5).
002400*
