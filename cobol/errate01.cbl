000100****************************************************************
000200*                                                               *
000300*              Booking Pricing / Rating Engine                  *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         errate01.
001100*
001200*    Author.             D Jayasuriya, 19/11/1992.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers, Colombo office.
001600*
001700*    Date-Written.       19/11/1992.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1992-2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            Works out the full charge for a single
002600*                        completed booking - base price, free km
002700*                        allowance, excess km charge, the 7 day
002800*                        discount, tax & the final amount payable
002900*                        net of the deposit already held.
003000*
003100*                        Worked example kept here for reference,
003200*                        category CP, 8 days, 850 km travelled -
003300*                        base 40000.00, free km 800, excess km 50
003400*                        at 50.00 = 2500.00, discount (8 >= 7
003500*                        days) 4000.00, tax on 38500.00 at 10%
003600*                        = 3850.00, less deposit 5000.00 gives a
003700*                        final amount payable of 37350.00.
003800*
003900*    Called modules.     ercvdt01.  ercatlk1.
004000*
004100* Changes:
004200* 19/11/92 vbc -        Created.
004300* 11/02/99 vbc -    Y2K Re-checked, all Dates passed thru as
004400*                       ccyymmdd already, no chg required here.
004500* 23/05/04 vbc -        Discount rate, tax rounding confirmed
004600*                       against the Colombo office's rate card.
004700* 16/04/24 vbc          Copyright notice update superseding all previous notices.
004800* 13/11/25 vbc          Capitalise vars, paragraphs etc.
004850* 09/08/26 vbc - 1.04   Category name off the lookup now passed
004860*                      back to the caller as Rate-Category-Name,
004870*                      it was only ever kept local to this pgm
004880*                      before and the invoice print missed it.
004900*
005000****************************************************************
005100*
005200 environment             division.
005300*===============================
005400*
005500 copy  "erenvdiv.cob".
005600 input-output            section.
005700*
005800 data                    division.
005900*===============================
006000 working-storage section.
006100*-----------------------------
006200*
006300 77  Prog-Name           pic x(15) value "ERRATE01 (1.04)".
006400*
006500 01  W-Days-Wk.
006600     03  W-Free-Km-Total     pic 9(7)  comp.
006700     03  W-Excess-Km         pic s9(7) comp.
006800     03  W-Pcent-Discount    pic v99   value .10.
006850*
006860 01  W-Start-Date-Work   pic 9(8).
006870 01  W-Start-Date-R  redefines W-Start-Date-Work.
006880     03  W-Start-CCYY        pic 9(4).
006890     03  W-Start-MM          pic 99.
006895     03  W-Start-DD          pic 99.
006900*
006910 01  W-Final-Work        pic s9(9)v99.
006920 01  W-Final-Work-R  redefines W-Final-Work.
006930     03  W-Final-Rupees      pic s9(9).
006940     03  W-Final-Cents       pic 99.
006950*
006960 01  W-Base-Work         pic s9(9)v99.
006970 01  W-Base-Work-R  redefines W-Base-Work.
006980     03  W-Base-Rupees       pic s9(9).
006990     03  W-Base-Cents        pic 99.
006995*
007000 01  W-Cvdt-WS.
007100     03  Cvdt-Function       pic x.
007200     03  Cvdt-Date-1         pic 9(8).
007300     03  Cvdt-Date-2         pic 9(8).
007400     03  Cvdt-Days           pic s9(5).
007500     03  Cvdt-Serial-1       pic s9(9)  comp.
007600     03  Cvdt-Serial-2       pic s9(9)  comp.
007700     03  Cvdt-Diff-Days      pic s9(5)  comp.
007800*
007900 01  W-Catlk-WS.
008000     03  Catlk-Code          pic xx.
008100     03  Catlk-Found-Sw      pic x.
008110         88  Catlk-Was-Found     value "Y".
008200     03  Catlk-Name          pic x(15).
008300     03  Catlk-Daily-Fee     pic s9(7)v99.
008400     03  Catlk-Free-Km-Day   pic 9(4).
008500     03  Catlk-Extra-Km-Rate pic s9(3)v99.
008600     03  Catlk-Tax-Rate      pic v9(4).
008700*
008800 linkage                 section.
008900*===============================
009000*
009100 01  ER-Rate-WS.
009200     03  Rate-Category       pic xx.
009300     03  Rate-Start-Date     pic 9(8).
009400     03  Rate-End-Date       pic 9(8).
009500     03  Rate-Total-Km       pic 9(6).
009600     03  Rate-Deposit        pic s9(7)v99.
009700     03  Rate-Rental-Days    pic 9(3).
009800     03  Rate-Free-Km        pic 9(6).
009900     03  Rate-Base-Price     pic s9(9)v99.
010000     03  Rate-Extra-Km-Chg   pic s9(9)v99.
010100     03  Rate-Discount       pic s9(9)v99.
010200     03  Rate-Tax            pic s9(9)v99.
010300     03  Rate-Final-Payable  pic s9(9)v99.
010350     03  Rate-Category-Name  pic x(15).
010400*
010500 procedure division using ER-Rate-WS.
010600*=====================================
010700*
010800 AA000-Main.
010900     perform  BB000-Get-Rental-Days  thru  BB000-Exit.
011000     perform  CC000-Look-Up-Category thru  CC000-Exit.
011100     perform  DD000-Price-Booking    thru  DD000-Exit.
011200     go       to AA000-Exit.
011300*
011400 AA000-Exit.
011500     goback.
011600*
011700 BB000-Get-Rental-Days.
011750     move     Rate-Start-Date  to W-Start-Date-Work.
011800     move     "D"              to Cvdt-Function.
011900     move     Rate-Start-Date  to Cvdt-Date-1.
012000     move     Rate-End-Date    to Cvdt-Date-2.
012100     call     "ercvdt01" using W-Cvdt-WS.
012200     compute  Rate-Rental-Days = Cvdt-Diff-Days + 1.
012300     if       Rate-Rental-Days < 1
012400              move 1 to Rate-Rental-Days.
012500 BB000-Exit.
012600     exit.
012700*
012800 CC000-Look-Up-Category.
012900     move     Rate-Category  to Catlk-Code.
013000     call     "ercatlk1" using W-Catlk-WS.
013050     if       Catlk-Was-Found
013060              move Catlk-Name to Rate-Category-Name
013070     else
013080              move spaces     to Rate-Category-Name.
013100 CC000-Exit.
013200     exit.
013300*
013400 DD000-Price-Booking.
013500     compute  Rate-Base-Price rounded =
013600              Catlk-Daily-Fee * Rate-Rental-Days.
013700     compute  W-Free-Km-Total =
013800              Catlk-Free-Km-Day * Rate-Rental-Days.
013900     compute  W-Excess-Km = Rate-Total-Km - W-Free-Km-Total.
014000     if       W-Excess-Km < 0
014100              move zero to W-Excess-Km.
014200     move     W-Free-Km-Total to Rate-Free-Km.
014300     compute  Rate-Extra-Km-Chg rounded =
014400              W-Excess-Km * Catlk-Extra-Km-Rate.
014500     move     zero  to Rate-Discount.
014600     if       Rate-Rental-Days >= 7
014700              compute Rate-Discount rounded =
014800                      Rate-Base-Price * W-Pcent-Discount.
014900     compute  Rate-Tax rounded =
015000              (Rate-Base-Price - Rate-Discount + Rate-Extra-Km-Chg)
015100              * Catlk-Tax-Rate.
015200     compute  Rate-Final-Payable rounded =
015300              Rate-Base-Price - Rate-Discount + Rate-Extra-Km-Chg
015400              + Rate-Tax - Rate-Deposit.
015500     if       Rate-Final-Payable < 0
015600              move zero to Rate-Final-Payable.
015620     move     Rate-Base-Price  to W-Base-Work.
015640     move     Rate-Final-Payable to W-Final-Work.
015700 DD000-Exit.
015800     exit.
015900*
