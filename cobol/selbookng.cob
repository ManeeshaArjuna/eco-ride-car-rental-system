000100*****************************************
000200*  Select Clause For Booking File       *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500     select  Booking-File assign to "BOOKING"
000600             organization line sequential
000700             file status is Bkg-File-Status.
000800*
