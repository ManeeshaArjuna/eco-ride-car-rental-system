000100*****************************************
000200*                                       *
000300*  Record Definition For Support        *
000400*    Transaction File                   *
000500*    Customer / Admin / Vehicle-Id       *
000600*****************************************
000700*  Organisation sequential.  Sup-Action drives which of the
000800*  three operand layouts below applies.
000900*
001000* 02/09/91 vbc - Created for REG & SCH actions.
001100* 19/11/92 vbc - AUTH & VID actions added.
001150* 09/08/26 vbc - Action byte given its 88 levels, used by
001160*                ercsup01's dispatch now, no other chg.
002000 01  ER-Suptr-Record.
002100     03  Sup-Action          pic x(4).   * REG SCH AUTH VID
002110         88  Sup-Is-Register     value "REG ".
002120         88  Sup-Is-Search       value "SCH ".
002130         88  Sup-Is-Auth         value "AUTH".
002140         88  Sup-Is-Vid          value "VID ".
002200     03  Sup-Operand-Area    pic x(60).
002300*
002400     03  Sup-Reg redefines Sup-Operand-Area.
002500         05  Sup-Reg-Cus-Id       pic x(12).
002600         05  Sup-Reg-Cus-Type     pic x.
002700         05  Sup-Reg-Cus-Name     pic x(30).
002800         05  Sup-Reg-Cus-Contact  pic x(12).
002900         05  filler               pic x(5).
003000*
003100     03  Sup-Sch redefines Sup-Operand-Area.
003200         05  Sup-Sch-Name-Frag    pic x(30).
003300         05  filler               pic x(30).
003400*
003500     03  Sup-Auth redefines Sup-Operand-Area.
003600         05  Sup-Auth-Adm-Id      pic x(10).
003700         05  Sup-Auth-Password    pic x(15).
003800         05  filler               pic x(35).
003900*
004000     03  Sup-Vid redefines Sup-Operand-Area.
004100         05  filler               pic x(60).
004200*
