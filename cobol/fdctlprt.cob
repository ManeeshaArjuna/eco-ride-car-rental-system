000100*****************************************
000200*  FD For Control Print File            *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500 fd  Ctlprt-File
000600     record contains 132 characters.
000700 01  Ctlprt-Line         pic x(132).
000800*
