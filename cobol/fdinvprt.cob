000100*****************************************
000200*  FD For Invoice Print File            *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500 fd  Invprt-File
000600     report is Ecoride-Invoice-Report.
000700*
