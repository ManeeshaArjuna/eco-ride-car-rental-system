000100*****************************************
000200*  Common Environment Division Entries *
000300*     Copied Into Every ER Program      *
000400*****************************************
000500* 14/06/88 dpj - Created.
000600* 11/02/99 vbc - Y2K review - no date literals held here, ok.
000700 configuration        section.
000800 source-computer.     IBM-370.
000900 object-computer.     IBM-370.
001000 special-names.
001100     class Numeric-Class is "0" thru "9"
001200     c01 is Top-Of-Form
001300     upsi-0 is Ers-Test-Run  on status is Run-Is-Test
001400                             off status is Run-Is-Live.
001500*
