000100*****************************************
000200*  Select Clause For Customer File      *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500     select  Customer-File assign to "CUSTOMER"
000600             organization line sequential
000700             file status is Cus-File-Status.
000800*
