000100*****************************************
000200*  Select Clause For Vehicle File       *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500     select  Vehicle-File assign to "VEHICLE"
000600             organization line sequential
000700             file status is Veh-File-Status.
000800*
