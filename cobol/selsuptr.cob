000100*****************************************
000200*  Select Clause For Support Trans File *
000300*****************************************
000400* 02/09/91 vbc - Created.
000500     select  Suptr-File assign to "SUPTRANS"
000600             organization line sequential
000700             file status is Sup-File-Status.
000800*
