000100*****************************************
000200*  FD For Support Trans File            *
000300*****************************************
000400* 02/09/91 vbc - Created.
000500 fd  Suptr-File.
000600     copy "wssuptr.cob".
000700*
