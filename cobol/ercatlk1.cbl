000100****************************************************************
000200*                                                               *
000300*           Category Rate Table Lookup Routine                  *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         ercatlk1.
001100*
001200*    Author.             D Jayasuriya, 19/11/1992.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers, Colombo office.
001600*
001700*    Date-Written.       19/11/1992.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1992-2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            Returns the daily fee, free km/day,
002600*                        extra km rate & tax rate for a given
002700*                        category code by searching the in-line
002800*                        rate table - same table-search shape as
002900*                        the old check digit routine used on the
003000*                        payroll side, minus the Mod 11 maths.
003100*
003200* Changes:
003300* 19/11/92 vbc -        Created.
003400* 11/02/99 vbc -    Y2K No date fields on this table, no chg.
003500* 23/05/04 vbc -        Cat-Tax-Rate widened, see erratetb.cob.
003600* 16/04/24 vbc          Copyright notice update superseding all previous notices.
003650* 09/08/26 vbc - 1.03   Found switch given its 88 levels, used
003660*                      thru AA000 & BB000 now, no other chg.
003700*
003800****************************************************************
003900*
004000 environment             division.
004100*===============================
004200*
004300 copy  "erenvdiv.cob".
004400 input-output            section.
004500*
004600 data                    division.
004700*===============================
004800 working-storage section.
004900*-----------------------------
005000*
005100 77  Prog-Name           pic x(15) value "ERCATLK1 (1.03)".
005200 77  WS-Not-Found-Sw     pic x     value "N".
005210 77  WS-Scan-Ctr         pic 9(4)  comp value zero.
005220 77  WS-Entries-Held     pic 9(4)  comp value 4.
005230*
005240 01  WS-Code-Work        pic xx.
005250 01  WS-Code-Work-R  redefines WS-Code-Work.
005260     03  WS-Code-1st-Char    pic x.
005270     03  WS-Code-2nd-Char    pic x.
005280*
005282 01  WS-Diag-Area        pic x(10).
005284 01  WS-Diag-Area-R  redefines WS-Diag-Area.
005286     03  WS-Diag-Scan-Ctr    pic 9(4) comp.
005288     03  filler              pic x(6).
005290*
005292 01  WS-Fee-Work         pic s9(7)v99.
005294 01  WS-Fee-Work-R  redefines WS-Fee-Work.
005296     03  WS-Fee-Whole        pic s9(7).
005298     03  WS-Fee-Cents        pic 99.
005300*
005400 copy "erratetb.cob".
005500*
005600 linkage                 section.
005700*===============================
005800*
005900 01  ER-Catlk-WS.
006000     03  Catlk-Code          pic xx.
006100     03  Catlk-Found-Sw      pic x.        * Y or N
006110         88  Catlk-Found         value "Y".
006120         88  Catlk-Not-Found     value "N".
006200     03  Catlk-Name          pic x(15).
006300     03  Catlk-Daily-Fee     pic s9(7)v99.
006400     03  Catlk-Free-Km-Day   pic 9(4).
006500     03  Catlk-Extra-Km-Rate pic s9(3)v99.
006600     03  Catlk-Tax-Rate      pic v9(4).
006700*
006800 procedure division using ER-Catlk-WS.
006900*====================================
007000*
007100 AA000-Main.
007150     set      Catlk-Not-Found to true.
007160     move     Catlk-Code to WS-Code-Work.
007170     move     zero to WS-Scan-Ctr.
007180     set      Q to 1.
007190     search   Cat-Rate-Entry
007500              at end
007600                 set Catlk-Not-Found to true
007700              when Cat-Code (Q) = Catlk-Code
007800                 perform BB000-Return-Entry thru BB000-Exit.
007900     go       to AA000-Exit.
008000*
008100 AA000-Exit.
008200     goback.
008300*
008400 BB000-Return-Entry.
008410     compute  WS-Scan-Ctr = WS-Scan-Ctr + 1.
008420     move     WS-Scan-Ctr        to WS-Diag-Scan-Ctr.
008500     set      Catlk-Found        to true.
008600     move     Cat-Name (Q)       to Catlk-Name.
008700     move     Cat-Daily-Fee (Q)  to Catlk-Daily-Fee.
008710     move     Cat-Daily-Fee (Q)  to WS-Fee-Work.
008800     move     Cat-Free-Km-Day (Q) to Catlk-Free-Km-Day.
008900     move     Cat-Extra-Km-Rate (Q) to Catlk-Extra-Km-Rate.
009000     move     Cat-Tax-Rate (Q)   to Catlk-Tax-Rate.
009100 BB000-Exit.
009200     exit.
009300*
