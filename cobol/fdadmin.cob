000100*****************************************
000200*  FD For Admin File                    *
000300*****************************************
000400* 02/09/91 vbc - Created.
000500 fd  Admin-File.
000600     copy "wsadmin.cob".
000700*
