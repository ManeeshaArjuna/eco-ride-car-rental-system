000100*****************************************
000200*  FD For Invoice Work File             *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500 fd  Invwk-File.
000600     copy "wsinvwk.cob".
000700*
