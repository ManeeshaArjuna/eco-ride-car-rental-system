000100****************************************************************
000200*                                                               *
000300*     Customer / Admin / Vehicle-Id  Support Processing         *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         ercsup01.
001100*
001200*    Author.             D Jayasuriya, 02/09/1991.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers, Colombo office.
001600*
001700*    Date-Written.       02/09/1991.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1991-2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            Runs the four support transactions that
002600*                        don't belong on the booking lifecycle
002700*                        run - register a customer, search by
002800*                        name, check an admin password & work
002900*                        out the next free vehicle id.  One
003000*                        result line printed per input record,
003100*                        same detail-per-record shape as the
003200*                        old vacation report.
003300*
003400* Changes:
003500* 02/09/91 vbc -        Created, REG & SCH actions only.
003600* 19/11/92 vbc - 1.1    AUTH & VID actions added.
003700* 11/02/99 vbc -    Y2K No date fields processed here, no chg.
003800* 23/05/04 vbc -        NIC check widened to accept the new
003900*                       12 char format as well as the 10 char.
004000* 16/04/24 vbc          Copyright notice update superseding all previous notices.
004100* 13/11/25 vbc          Capitalise vars, paragraphs etc.
004150* 09/08/26 vbc - 1.04   Action, found & eof switches given 88
004160*                      levels, BB010's dispatch & all the read
004170*                      loops now read off those, no other chg.
004180* 09/08/26 vbc - 1.05   Customer-File was opened input then extend
004182*                      in the same breath in AA000 - 2nd open is a
004184*                      no-op per the manual, left it stuck input,
004186*                      REG's write would have abended.  Dropped it
004188*                      off the input list, extend on its own now,
004190*                      & CC200 puts it back to extend once its own
004192*                      input re-read is done.
004194* 09/08/26 vbc - 1.06   DD100's old format Nic test was checking
004195*                      the check letter at position 11 - the 9
004196*                      digit + letter format puts it at 10.  A
004197*                      real local Nic was being rejected & a bare
004198*                      10 digit string with no letter wrongly
004199*                      passed.  Split into the 2 cases properly.
004200*
004300****************************************************************
004400*
004500 environment             division.
004600*===============================
004700*
004800 copy  "erenvdiv.cob".
004900 input-output            section.
005000 file-control.
005100     copy "selsuptr.cob".
005200     copy "selcustom.cob".
005300     copy "seladmin.cob".
005400     copy "selvehicl.cob".
005500     select  Print-File assign to "ERSUPRPT"
005600             organization line sequential
005700             file status is Prt-File-Status.
005800*
005900 data                    division.
006000*===============================
006100 file section.
006200*-----------------------------
006300 copy "fdsuptr.cob".
006400 copy "fdcustom.cob".
006500 copy "fdadmin.cob".
006600 copy "fdvehicl.cob".
006700*
006800 fd  Print-File
006900     report is Support-Results-Report.
007000*
007100 working-storage section.
007200*-----------------------------
007300*
007400 77  Prog-Name           pic x(15) value "ERCSUP01 (1.06)".
007500 77  WS-Eof-Sw           pic x     value "N".
007510     88  WS-End-Of-File      value "Y".
007600 77  WS-Found-Sw         pic x     value "N".
007610     88  WS-Was-Found        value "Y".
007700*
007800 77  Sup-File-Status     pic xx    value "00".
007900 77  Cus-File-Status     pic xx    value "00".
008000 77  Adm-File-Status     pic xx    value "00".
008100 77  Veh-File-Status     pic xx    value "00".
008200 77  Prt-File-Status     pic xx    value "00".
008300*
008400 77  WS-Pos              pic 9(3)  comp.
008500 77  WS-Frag-Len         pic 9(3)  comp.
008600 77  WS-Max-Veh-Seq      pic 9(5)  comp value zero.
008700 77  WS-This-Veh-Seq     pic 9(5)  comp.
008800*
008900 01  WS-Result-Line      pic x(60).
009000 01  WS-Result-Line-R  redefines WS-Result-Line.
009100     03  WS-Result-Code      pic x(6).
009200     03  filler              pic x(2).
009300     03  WS-Result-Text      pic x(52).
009400*
009500 01  WS-Frag-Upper       pic x(30).
009600 01  WS-Cus-Name-Upper   pic x(30).
009700*
009800 01  WS-Veh-Id-Work      pic x(5).
009900 01  WS-Veh-Id-Work-R  redefines WS-Veh-Id-Work.
010000     03  filler          pic xx.
010100     03  WS-Veh-Id-Suffix pic 9(3).
010200*
010300 01  WS-Next-Veh-Id      pic x(5).
010400 01  WS-Next-Veh-Id-R  redefines WS-Next-Veh-Id.
010500     03  filler          pic xx.
010600     03  WS-Next-Veh-Seq pic 9(3).
010700*
010800 report section.
010900*-----------------------------
011000 rd  Support-Results-Report
011100     control final
011200     page limit 60 lines
011300     heading 1
011400     first detail 4
011500     last detail 56.
011600*
011700 01  Sup-Report-Heading  type page heading.
011800     03  line 1.
011900         05  column 1  pic x(30) value
012000             "ECORIDE SUPPORT RESULTS RUN".
012100     03  line 2.
012200         05  column 1  pic x(30) value
012300             "============================".
012400*
012500 01  Sup-Report-Detail   type detail  line plus 1.
012600     03  column 1   pic x(6)  source WS-Result-Code.
012700     03  column 10  pic x(52) source WS-Result-Text.
012800*
012900 procedure division.
013000*=====================================
013100*
013200 AA000-Main.
013300     open     input  Suptr-File  Admin-File  Vehicle-File.
013400     open     extend Customer-File.
013600     open     output Print-File.
013700     initiate Support-Results-Report.
013800     perform  BB000-Process-Suptr thru BB000-Exit
013900              until WS-End-Of-File.
014000     terminate Support-Results-Report.
014100     close    Suptr-File Customer-File Admin-File Vehicle-File
014200                 Print-File.
014300     goback.
014400*
014500 BB000-Process-Suptr.
014600     read     Suptr-File
014700              at end set WS-End-Of-File to true
014800              not at end perform BB010-Apply-Action
014900                         thru BB010-Exit.
015000 BB000-Exit.
015100     exit.
015200*
015300 BB010-Apply-Action.
015400     if       Sup-Is-Register
015500              perform CC100-Register-Customer thru CC100-Exit
015600     else if  Sup-Is-Search
015700              perform CC200-Search-Customer   thru CC200-Exit
015800     else if  Sup-Is-Auth
015900              perform CC300-Authenticate-Admin thru CC300-Exit
016000     else if  Sup-Is-Vid
016100              perform CC400-Generate-Vehicle-Id thru CC400-Exit
016200     else
016300              move "REJECT" to WS-Result-Code
016400              move "Unknown support action" to WS-Result-Text
016500              generate Sup-Report-Detail.
016600 BB010-Exit.
016700     exit.
016800*
016900*---------------------------------------------------------------
017000* REG - Nic is 10-12 chars, digits with a trailing V or X
017100* allowed, else treated as a passport number of 6 chars or more.
017200*---------------------------------------------------------------
017300 CC100-Register-Customer.
017400     move     "N" to WS-Found-Sw.
017500     if       Sup-Reg-Cus-Type = "L"
017600              perform DD100-Check-Nic thru DD100-Exit
017700     else
017800              perform DD200-Check-Passport thru DD200-Exit.
017900     if       not WS-Was-Found
018000              move "REJECT" to WS-Result-Code
018100              move "Invalid Nic or passport number" to
018200                   WS-Result-Text
018300              generate Sup-Report-Detail
018400              go to CC100-Exit.
018500*
018600     move     Sup-Reg-Cus-Id      to Cus-Id.
018700     move     Sup-Reg-Cus-Type    to Cus-Type.
018800     move     Sup-Reg-Cus-Name    to Cus-Name.
018900     move     Sup-Reg-Cus-Contact to Cus-Contact.
019000     move     spaces              to Cus-Email Cus-Nationality.
019100     write    ER-Customer-Record.
019200     move     "ADDED"   to WS-Result-Code.
019300     move     Sup-Reg-Cus-Name    to WS-Result-Text.
019400     generate Sup-Report-Detail.
019500 CC100-Exit.
019600     exit.
019700*
019800 DD100-Check-Nic.
019900     move     "N"  to WS-Found-Sw.
020000*    Old format - 9 digits + check letter at position 10.
020010     if       (Sup-Reg-Cus-Id (1:9) is numeric)
020020        and   (Sup-Reg-Cus-Id (10:1) is numeric
020030              or Sup-Reg-Cus-Id (10:1) = "V"
020040              or Sup-Reg-Cus-Id (10:1) = "X")
020050        and   (Sup-Reg-Cus-Id (11:2) = spaces)
020400              set  WS-Was-Found to true.
020410*    New format - 12 digits, no check letter.
020500     if       (Sup-Reg-Cus-Id (1:12) is numeric)
020600              set  WS-Was-Found to true.
020700 DD100-Exit.
020800     exit.
020900*
021000 DD200-Check-Passport.
021100     move     "N"  to WS-Found-Sw.
021200     if       Sup-Reg-Cus-Id (1:6) not = spaces
021300              set  WS-Was-Found to true.
021400 DD200-Exit.
021500     exit.
021600*
021700*---------------------------------------------------------------
021800* SCH - case insensitive substring match of the name fragment
021900* against every customer on the file.  No intrinsic FUNCTIONs
022000* are used - upper-casing is done with INSPECT CONVERTING and
022100* the substring test by a plain reference modified compare loop.
022200*---------------------------------------------------------------
022300 CC200-Search-Customer.
022400     move     Sup-Sch-Name-Frag to WS-Frag-Upper.
022500     inspect  WS-Frag-Upper converting
022600              "abcdefghijklmnopqrstuvwxyz" to
022700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022800     perform  DD300-Get-Frag-Len thru DD300-Exit.
022900     if       WS-Frag-Len = zero
023000              move "REJECT" to WS-Result-Code
023100              move "Blank search fragment" to WS-Result-Text
023200              generate Sup-Report-Detail
023300              go to CC200-Exit.
023400*
023500     close    Customer-File.
023600     open     input Customer-File.
023700     move     "N" to WS-Eof-Sw.
023800 CC201-Read-Cus.
023900     read     Customer-File
024000              at end set WS-End-Of-File to true
024100              not at end perform DD400-Check-One-Cus
024200                         thru DD400-Exit.
024300     if       not WS-End-Of-File
024400              go to CC201-Read-Cus.
024500     move     "N" to WS-Eof-Sw.
024520     close    Customer-File.
024540     open     extend Customer-File.
024600 CC200-Exit.
024700     exit.
024800*
024900 DD300-Get-Frag-Len.
025000     move     30 to WS-Frag-Len.
025100 DD301-Trim.
025200     if       WS-Frag-Len < 1
025300              go to DD300-Exit.
025400     if       WS-Frag-Upper (WS-Frag-Len:1) not = space
025500              go to DD300-Exit.
025600     compute  WS-Frag-Len = WS-Frag-Len - 1.
025700     go       to DD301-Trim.
025800 DD300-Exit.
025900     exit.
026000*
026100 DD400-Check-One-Cus.
026200     move     Cus-Name to WS-Cus-Name-Upper.
026300     inspect  WS-Cus-Name-Upper converting
026400              "abcdefghijklmnopqrstuvwxyz" to
026500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026600     move     "N" to WS-Found-Sw.
026700     perform  DD500-Scan-One-Cus thru DD500-Exit
026800              varying WS-Pos from 1 by 1
026900              until WS-Pos > (31 - WS-Frag-Len)
027000                 or WS-Was-Found.
027100     if       WS-Was-Found
027200              move "FOUND"  to WS-Result-Code
027300              move Cus-Id   to WS-Result-Text
027400              move Cus-Name to WS-Result-Text (14:30)
027500              generate Sup-Report-Detail.
027600 DD400-Exit.
027700     exit.
027800*
027900 DD500-Scan-One-Cus.
028000     if       WS-Cus-Name-Upper (WS-Pos:WS-Frag-Len) =
028100                 WS-Frag-Upper (1:WS-Frag-Len)
028200              set  WS-Was-Found to true.
028300 DD500-Exit.
028400     exit.
028500*
028600*---------------------------------------------------------------
028700* AUTH - exact id and password match only, no hashing, same as
028800* the old admin table used before the console was dropped.
028900*---------------------------------------------------------------
029000 CC300-Authenticate-Admin.
029100     move     "N" to WS-Found-Sw.
029200     close    Admin-File.
029300     open     input Admin-File.
029400     move     "N" to WS-Eof-Sw.
029500 CC301-Read-Adm.
029600     read     Admin-File
029700              at end set WS-End-Of-File to true
029800              not at end perform DD600-Check-One-Adm
029900                         thru DD600-Exit.
030000     if       not WS-End-Of-File and not WS-Was-Found
030100              go to CC301-Read-Adm.
030200     move     "N" to WS-Eof-Sw.
030300     if       WS-Was-Found
030400              move "AUTHOK" to WS-Result-Code
030500              move Sup-Auth-Adm-Id to WS-Result-Text
030600     else
030700              move "REJECT" to WS-Result-Code
030800              move "Admin id or password no match" to
030900                   WS-Result-Text.
031000     generate Sup-Report-Detail.
031100 CC300-Exit.
031200     exit.
031300*
031400 DD600-Check-One-Adm.
031500     if       Adm-Id = Sup-Auth-Adm-Id
031600        and   Adm-Password = Sup-Auth-Password
031700              set  WS-Was-Found to true.
031800 DD600-Exit.
031900     exit.
032000*
032100*---------------------------------------------------------------
032200* VID - scan the vehicle file for the highest numeric suffix of
032300* form C-nnn already in use & hand back the next one.
032400*---------------------------------------------------------------
032500 CC400-Generate-Vehicle-Id.
032600     move     zero to WS-Max-Veh-Seq.
032700     close    Vehicle-File.
032800     open     input Vehicle-File.
032900     move     "N" to WS-Eof-Sw.
033000 CC401-Read-Veh.
033100     read     Vehicle-File
033200              at end set WS-End-Of-File to true
033300              not at end perform DD700-Check-One-Veh
033400                         thru DD700-Exit.
033500     if       not WS-End-Of-File
033600              go to CC401-Read-Veh.
033700     move     "N" to WS-Eof-Sw.
033800     compute  WS-Next-Veh-Seq = WS-Max-Veh-Seq + 1.
033900     move     "C-" to WS-Next-Veh-Id (1:2).
034000     move     "VID001" to WS-Result-Code.
034100     move     WS-Next-Veh-Id to WS-Result-Text.
034200     generate Sup-Report-Detail.
034300 CC400-Exit.
034400     exit.
034500*
034600 DD700-Check-One-Veh.
034700     move     Veh-Id to WS-Veh-Id-Work.
034800     if       WS-Veh-Id-Suffix > WS-Max-Veh-Seq
034900              move WS-Veh-Id-Suffix to WS-Max-Veh-Seq.
035000 DD700-Exit.
035100     exit.
035200*
