000100*****************************************
000200*                                       *
000300*  Record Definition For Customer       *
000400*           File                        *
000500*     Uses Cus-Id as key                *
000600*****************************************
000700*  File size 100 bytes, fixed.
000800*
000900* 14/06/88 dpj - Created.
001000* 07/03/92 vbc - Cus-Nationality added, req by Colombo office.
001100* 11/02/99 vbc - Y2K: no date held on this record, no chg req'd.
001150* 09/08/26 vbc - Cus-Type given its 88 levels, no other chg.
001200*
001300* NOTE - all 100 bytes consumed by the fields below, no room left
001400*        for a trailer filler on this one, see Veh & Bkg records
001500*        for the normal padding habit used elsewhere.
002000 01  ER-Customer-Record.
002100     03  Cus-Id            pic x(12).       * NIC or passport no
002200     03  Cus-Type          pic x.            * L local, F foreign
002210         88  Cus-Local           value "L".
002220         88  Cus-Foreign         value "F".
002300     03  Cus-Name          pic x(30).
002400     03  Cus-Contact       pic x(12).
002500     03  Cus-Email         pic x(30).
002600     03  Cus-Nationality   pic x(15).
002700*
