000100*****************************************
000200*  Select Clause For Invoice Print File *
000300*****************************************
000400* 19/11/92 vbc - Created.
000500     select  Invprt-File assign to "ERINVRPT"
000600             organization line sequential
000700             file status is Prt-File-Status.
000800*
