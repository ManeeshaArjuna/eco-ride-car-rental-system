000100****************************************************************
000200*                                                               *
000300*                  Completed Booking Invoice Print              *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         erinvrpt.
001100*
001200*    Author.             D Jayasuriya, 19/11/1992.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers, Colombo office.
001600*
001700*    Date-Written.       19/11/1992.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1992-2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            Prints one invoice block per completed
002600*                        booking off the Invoice Work file that
002700*                        erbkg000 leaves behind - same Report
002800*                        Writer RD/Detail/footing shape as the
002900*                        old payslip register, minus the pay
003000*                        elements.
003100*
003200* Changes:
003300* 19/11/92 vbc -        Created.
003400* 11/02/99 vbc -    Y2K Heading Date now taken from Pr1-Run-Date,
003500*                       Century always present, no chg needed.
003600* 23/05/04 vbc -        Company name & currency sign now come
003700*                       off Er-Param1-Record, used to be literals
003800*                       typed straight into the heading lines.
003900* 16/04/24 vbc          Copyright notice update superseding all previous notices.
004000* 13/11/25 vbc          Capitalise vars, paragraphs etc.
004050* 09/08/26 vbc - 1.03   End of file switch given its 88 level,
004060*                      no other chg.
004070* 09/08/26 vbc - 1.04   Added a Created At line to the detail
004075*                      block, booking date was only ever on the
004080*                      run heading, not against the invoice
004085*                      itself. Dropped the net-of-tax working
004090*                      field, was computed & never printed. Page
004095*                      no. on heading now sourced off WS-Page-Work,
004096*                      which was being set & never read. Added a
004097*                      final control footing with the invoice
004098*                      count, office kept asking how many printed.
004100*
004200****************************************************************
004300*
004400 environment             division.
004500*===============================
004600*
004700 copy  "erenvdiv.cob".
004800 input-output            section.
004900 file-control.
005000     copy "selinvwk.cob".
005100     copy "selinvprt.cob".
005200*
005300 data                    division.
005400*===============================
005500 file section.
005600*-----------------------------
005700 copy "fdinvwk.cob".
005800 copy "fdinvprt.cob".
005900*
006000 working-storage section.
006100*-----------------------------
006200*
006300 77  Prog-Name           pic x(15) value "ERINVRPT (1.04)".
006400 77  WS-Eof-Sw           pic x     value "N".
006410     88  WS-End-Of-File      value "Y".
006500 77  Invwk-File-Status   pic xx    value "00".
006600 77  Prt-File-Status     pic xx    value "00".
006700*
006750 77  WS-Invoice-Ctr      pic 9(5)  comp value zero.
006780*
006860 01  WS-Bkg-Date-Work    pic 9(8).
006870 01  WS-Bkg-Date-R  redefines WS-Bkg-Date-Work.
006880     03  WS-Bkg-CCYY         pic 9(4).
006890     03  WS-Bkg-MM           pic 99.
006895     03  WS-Bkg-DD           pic 99.
006900*
006910 01  WS-Final-Work       pic s9(9)v99.
006920 01  WS-Final-Work-R  redefines WS-Final-Work.
006930     03  WS-Final-Rupees     pic s9(9).
006940     03  WS-Final-Cents      pic 99.
006950*
006960 01  WS-Page-Work        pic 9(4).
006970 01  WS-Page-Work-R  redefines WS-Page-Work.
006980     03  WS-Page-Hundreds    pic 99.
006990     03  WS-Page-Units       pic 99.
006995*
007000 copy "erparam1.cob".
007100*
007400 copy "erwsdate.cob".
007500*
007600 linkage                 section.
007700*===============================
007800*
007900 01  Er-Run-Date-Param   pic 9(8).
008000*
008100 report section.
008200*-----------------------------
008300 rd  Ecoride-Invoice-Report
008400     control final
008500     page limit 58 lines
008600     heading 1
008700     first detail 5
008800     last detail 50
008900     footing 52.
009000*
009100 01  Inv-Report-Heading  type page heading.
009200     03  line 1.
009300         05  column 1  pic x(30)  source Pr1-Co-Name.
009400         05  column 50 pic x(17)  value "Booking Invoices".
009500     03  line 2.
009600         05  column 1  pic x(10)  value "Run Date:".
009700         05  column 12 pic 99/99/9999 source Er-Today.
009800         05  column 60 pic zzz9  source WS-Page-Work.
009900     03  line 3.
010000         05  column 1  pic x(70) value
010100             "=====================================================".
010200*
010300 01  Inv-Report-Detail   type detail  line plus 2.
010400     03  line plus 1.
010500         05  column 1  pic x(18) value "Invoice No:".
010600         05  column 20 pic x(12) source Inv-Id.
010700         05  column 40 pic x(14) value "Booking No:".
010800         05  column 55 pic x(10) source Inv-Bkg-Id.
010810     03  line plus 1.
010820         05  column 1  pic x(18) value "Created At:".
010830         05  column 20 pic 99/99/9999 source WS-Bkg-Date-Work.
010900     03  line plus 1.
011000         05  column 1  pic x(18) value "Customer:".
011100         05  column 20 pic x(30) source Inv-Cus-Name.
011200     03  line plus 1.
011300         05  column 1  pic x(18) value "Vehicle:".
011400         05  column 20 pic x(5)  source Inv-Veh-Id.
011500         05  column 28 pic x(20) source Inv-Veh-Model.
011600         05  column 50 pic x(15) source Inv-Veh-Category.
011700     03  line plus 1.
011800         05  column 1  pic x(18) value "Rental Days:".
011900         05  column 20 pic zz9   source Inv-Rental-Days.
012000         05  column 30 pic x(18) value "Km Travelled:".
012100         05  column 50 pic zzzzz9 source Inv-Total-Km.
012200     03  line plus 1.
012300         05  column 1  pic x(18) value "Free Km Allowed:".
012400         05  column 20 pic zzzzz9 source Inv-Free-Km.
012500     03  line plus 1.
012600         05  column 1  pic x(18) value "Base Price:".
012700         05  column 20 pic zzzzzzz9.99 source Inv-Base-Price.
012800     03  line plus 1.
012900         05  column 1  pic x(18) value "Excess Km Charge:".
013000         05  column 20 pic zzzzzzz9.99 source Inv-Extra-Km-Chg.
013100     03  line plus 1.
013200         05  column 1  pic x(18) value "7 Day Discount:".
013300         05  column 20 pic zzzzzzz9.99 source Inv-Discount.
013400     03  line plus 1.
013500         05  column 1  pic x(18) value "Tax:".
013600         05  column 20 pic zzzzzzz9.99 source Inv-Tax.
013700     03  line plus 1.
013800         05  column 1  pic x(18) value "Deposit Held:".
013900         05  column 20 pic zzzzzzz9.99 source Inv-Deposit.
014000     03  line plus 1.
014100         05  column 1  pic x(18) value "Amount Payable:".
014200         05  column 20 pic zzzzzzz9.99 source Inv-Final-Payable.
014300     03  line plus 2.
014400         05  column 1  pic x(70) value
014500             "---------------------------------------------------".
014600*
014620 01  Inv-Report-Footing  type control footing final  line plus 3.
014640     03  line plus 1.
014660         05  column 1  pic x(24) value "Total Invoices Printed:".
014680         05  column 26 pic zzzz9 source WS-Invoice-Ctr.
014690*
014700 procedure division using Er-Run-Date-Param.
014800*=====================================
014900*
015000 AA000-Main.
015100     move     Er-Run-Date-Param to Pr1-Run-Date.
015200     move     Er-Run-Date-Param to Er-Today.
015300     open     input  Invwk-File.
015400     open     output Invprt-File.
015500     initiate Ecoride-Invoice-Report.
015600     move     1 to Er-Page-No.
015700     perform  BB000-Process-Invwk thru BB000-Exit
015800              until WS-End-Of-File.
015900     terminate Ecoride-Invoice-Report.
016000     close    Invwk-File Invprt-File.
016100     goback.
016200*
016300 BB000-Process-Invwk.
016400     read     Invwk-File
016450              at end set WS-End-Of-File to true
016500              not at end perform BB010-Roll-Up thru BB010-Exit.
016700 BB000-Exit.
016800     exit.
016820*
016840 BB010-Roll-Up.
016850     move     Inv-Date to WS-Bkg-Date-Work.
016860     move     Inv-Final-Payable to WS-Final-Work.
016870     add      1 to WS-Invoice-Ctr.
016890     move     Er-Page-No to WS-Page-Work.
016900     generate Inv-Report-Detail.
016910 BB010-Exit.
016920     exit.
016930*
