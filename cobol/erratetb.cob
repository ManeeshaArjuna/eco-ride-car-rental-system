000100*****************************************
000200*                                       *
000300*  Category Rate Reference Table        *
000400*     4 entries, loaded by VALUE         *
000500*     not held on an external file      *
000600*****************************************
000700*  This table replaces the old rate-card index cards that used
000800*  to be typed up fresh each time the Colombo office changed a
000900*  fee - now changed here and recompiled, same as payroll rates.
001000*
001100* 19/11/92 vbc - Created, 4 categories only at this time.
001200* 11/02/99 vbc - Y2K: no date fields on this table, no chg req'd.
001300* 23/05/04 vbc - Cat-Tax-Rate widened v9(4) to allow 15% VAT.
001400* 13/11/25 vbc - Values given their own named fields instead of
001500*                a packed literal, the old layout didn't leave
001600*                room for the decimal points & was never right.
001650* 09/08/26 vbc - CP & LX names were typed up short as "Compact"
001660*                & "Luxury" - office wants the full "Compact
001670*                Petrol" & "Luxury SUV" on the invoice, field
001680*                was wide enough all along.
001700*
001800 01  ER-Cat-Rate-Values.
001900     03  filler.
002000         05  filler              pic xx        value "CP".
002100         05  filler              pic x(15)     value "Compact Petrol".
002200         05  filler              pic s9(7)v99  value 5000.00.
002300         05  filler              pic 9(4)      value 100.
002400         05  filler              pic s9(3)v99  value 50.00.
002500         05  filler              pic v9(4)     value .1000.
002600         05  filler              pic x(11)     value spaces.
002700     03  filler.
002800         05  filler              pic xx        value "HY".
002900         05  filler              pic x(15)     value "Hybrid".
003000         05  filler              pic s9(7)v99  value 7500.00.
003100         05  filler              pic 9(4)      value 150.
003200         05  filler              pic s9(3)v99  value 60.00.
003300         05  filler              pic v9(4)     value .1200.
003400         05  filler              pic x(11)     value spaces.
003500     03  filler.
003600         05  filler              pic xx        value "EL".
003700         05  filler              pic x(15)     value "Electric".
003800         05  filler              pic s9(7)v99  value 10000.00.
003900         05  filler              pic 9(4)      value 200.
004000         05  filler              pic s9(3)v99  value 40.00.
004100         05  filler              pic v9(4)     value .0800.
004200         05  filler              pic x(11)     value spaces.
004300     03  filler.
004400         05  filler              pic xx        value "LX".
004500         05  filler              pic x(15)     value "Luxury SUV".
004600         05  filler              pic s9(7)v99  value 15000.00.
004700         05  filler              pic 9(4)      value 250.
004800         05  filler              pic s9(3)v99  value 75.00.
004900         05  filler              pic v9(4)     value .1500.
005000         05  filler              pic x(11)     value spaces.
005100*
005200 01  ER-Cat-Rate-Table redefines ER-Cat-Rate-Values.
005300     03  Cat-Rate-Entry          occurs 4 times
005400                                 indexed by Q.
005500         05  Cat-Code            pic xx.
005600         05  Cat-Name            pic x(15).
005700         05  Cat-Daily-Fee       pic s9(7)v99.
005800         05  Cat-Free-Km-Day     pic 9(4).
005900         05  Cat-Extra-Km-Rate   pic s9(3)v99.
006000         05  Cat-Tax-Rate        pic v9(4).
006100         05  filler              pic x(11).
006200*
