000100*****************************************
000200*                                       *
000300*  Record Definition For Invoice        *
000400*    Work File                          *
000500*    One completed booking per record   *
000600*****************************************
000700*  Written by erbkg000, read & printed by erinvrpt.  This is
000800*  the flat data holding record, NOT the 132 col print line.
000900*
001000* 19/11/92 vbc - Created.
001100* 11/02/99 vbc - Y2K: Inv-Date confirmed ccyymmdd.
002000 01  ER-Invwk-Record.
002100     03  Inv-Id              pic x(12).   * INV-nnnnnnnn
002200     03  Inv-Date            pic 9(8).
002300     03  Inv-Bkg-Id          pic x(10).
002400     03  Inv-Cus-Id          pic x(12).
002500     03  Inv-Cus-Name        pic x(30).
002600     03  Inv-Veh-Id          pic x(5).
002700     03  Inv-Veh-Model       pic x(20).
002800     03  Inv-Veh-Category    pic x(15).
002900     03  Inv-Rental-Days     pic 9(3).
003000     03  Inv-Total-Km        pic 9(6).
003100     03  Inv-Free-Km         pic 9(6).
003200     03  Inv-Base-Price      pic s9(9)v99.
003300     03  Inv-Extra-Km-Chg    pic s9(9)v99.
003400     03  Inv-Discount        pic s9(9)v99.
003500     03  Inv-Tax             pic s9(9)v99.
003600     03  Inv-Deposit         pic s9(7)v99.
003700     03  Inv-Final-Payable   pic s9(9)v99.
003800     03  filler              pic x(20).
003900*
