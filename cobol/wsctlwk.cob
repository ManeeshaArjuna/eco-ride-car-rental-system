000100*****************************************
000200*                                       *
000300*  Record Definition For Control        *
000400*    Totals Work File - one record      *
000500*    written at end of run              *
000600*****************************************
000700* 19/11/92 vbc - Created.
002000 01  ER-Ctlwk-Record.
002100     03  Ctl-Run-Date        pic 9(8).
002200     03  Ctl-Processed       pic 9(6) comp.
002300     03  Ctl-Created         pic 9(6) comp.
002400     03  Ctl-Updated         pic 9(6) comp.
002500     03  Ctl-Cancelled       pic 9(6) comp.
002600     03  Ctl-Completed       pic 9(6) comp.
002700     03  Ctl-Rejected        pic 9(6) comp.
002800     03  Ctl-Grand-Final     pic s9(11)v99.
002900     03  filler              pic x(20).
003000*
