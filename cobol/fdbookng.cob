000100*****************************************
000200*  FD For Booking File                  *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500 fd  Booking-File.
000600     copy "wsbookng.cob".
000700*
