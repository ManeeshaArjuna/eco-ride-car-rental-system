000100*****************************************
000200*  Common Date Working-Storage Block    *
000300*     Used For Report Headings          *
000400*****************************************
000500* 14/06/88 dpj - Created.
000600* 11/02/99 vbc - Y2K: widened all year fields to 4 digits.
000700 01  ER-WS-Date-Formats.
000800     03  Er-Today            pic 9(8).
000900     03  Er-Today-R redefines Er-Today.
001000         05  Er-Today-CCYY   pic 9(4).
001100         05  Er-Today-MM     pic 99.
001200         05  Er-Today-DD     pic 99.
001300     03  Er-Today-Slash.
001400         05  Er-Slash-DD     pic 99.
001500         05  filler          pic x value "/".
001600         05  Er-Slash-MM     pic 99.
001700         05  filler          pic x value "/".
001800         05  Er-Slash-CCYY   pic 9(4).
001900     03  Er-Page-No          pic 9(4) comp.
002000*
