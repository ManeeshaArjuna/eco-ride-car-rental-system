000100****************************************************************
000200*                                                               *
000300*             Booking Lifecycle Batch  -  Main Driver           *
000400*        NEW / UPDATE / CANCEL / COMPLETE transactions          *
000500*                                                               *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         erbkg000.
001200*
001300*    Author.             D Jayasuriya, 14/06/1988.
001400*                        For Applewood Computers.
001500*
001600*    Installation.       Applewood Computers, Colombo office.
001700*
001800*    Date-Written.       14/06/1988.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1988-2026 & later, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500*
002600*    Remarks.            Reads the vehicle, customer & booking
002700*                        files into tables, then applies each
002800*                        transaction on the booking transaction
002900*                        file in turn - NEW, UPDATE, CANCEL or
003000*                        COMPLETE - re-writing the vehicle &
003100*                        booking files at end of run and passing
003200*                        completed bookings on to the invoice
003300*                        work file for erinvrpt to print.
003400*
003500*    Called modules.     ercvdt01.  errate01.
003600*
003700*    Error messages used.
003800*                        ER900  bad open status, run aborted.
003900*
004000* Changes:
004100* 14/06/88 dpj -        Created, NEW & CANCEL only.
004200* 02/09/91 vbc -        3 day advance lead check added.
004300* 19/11/92 vbc - 1.1    UPDATE & COMPLETE actions added, booking
004400*                       id generator & invoice work file added.
004500* 11/02/99 vbc -    Y2K All Date fields confirmed ccyymmdd, table
004600*                       entries widened where needed, re-tested.
004700* 23/05/04 vbc -        Vehicle status R used for rented out, was
004800*                       previously (wrongly) re-using M.
004900* 16/04/24 vbc          Copyright notice update superseding all previous notices.
005000* 20/09/25 vbc - 3.3.00 Version update and builds reset.
005100* 13/11/25 vbc          Capitalise vars, paragraphs etc.
005110* 09/08/26 vbc - 1.11   UPDATE now re-runs the vehicle overlap
005120*                       scan on a new start date, gates start/
005130*                       days/km moves on what the transaction
005140*                       actually carries, and the 2 day window
005150*                       on UPDATE & CANCEL is taken off the
005160*                       booking date, not the start date as it
005170*                       was wrongly coded before.  Invoice now
005180*                       carries the category's printed name off
005190*                       errate01, was wrongly printing the 2
005195*                       char code.  Trn-Action, Bkg-Status &
005196*                       Veh-Status all given their 88 levels and
005197*                       BB010's dispatch and the booking/vehicle
005198*                       status tests now read off those.
005200*
005300****************************************************************
005400*
005500* Copyright Notice.
005600* ****************
005700*
005800* This program is part of the Applewood Computers Accounting
005900* System family and is copyright (c) Vincent B Coen, 1988-2026
006000* and later.  Distributed under the GNU General Public License,
006100* see the file COPYING for details.
006200*
006300****************************************************************
006400*
006500 environment             division.
006600*===============================
006700*
006800 copy  "erenvdiv.cob".
006900 input-output            section.
007000 file-control.
007100     copy "selvehicl.cob".
007200     copy "selcustom.cob".
007300     copy "selbookng.cob".
007400     copy "seltrans.cob".
007500     copy "selinvwk.cob".
007600     copy "selctlwk.cob".
007700*
007800 data                    division.
007900*===============================
008000 file section.
008100*-----------------------------
008200 copy "fdvehicl.cob".
008300 copy "fdcustom.cob".
008400 copy "fdbookng.cob".
008500 copy "fdtrans.cob".
008600 copy "fdinvwk.cob".
008700 copy "fdctlwk.cob".
008800*
008900 working-storage section.
009000*-----------------------------
009100*
009200 77  Prog-Name           pic x(15) value "ERBKG000 (1.11)".
009300 77  WS-Eof-Sw           pic x     value "N".
009310     88  WS-End-Of-File      value "Y".
009400 77  WS-Avail-Sw         pic x     value "N".
009410     88  WS-Vehicle-Available value "Y".
009420 77  WS-Ovl-Found-Sw     pic x     value "N".
009430     88  WS-Overlap-Found    value "Y".
009500*
009600 77  Veh-File-Status     pic xx    value "00".
009700 77  Cus-File-Status     pic xx    value "00".
009800 77  Bkg-File-Status     pic xx    value "00".
009900 77  Trn-File-Status     pic xx    value "00".
010000 77  Inv-File-Status     pic xx    value "00".
010100 77  Ctl-File-Status     pic xx    value "00".
010200*
010300 77  WS-Processed-Ctr    pic 9(6)  comp value zero.
010400 77  WS-Created-Ctr      pic 9(6)  comp value zero.
010500 77  WS-Updated-Ctr      pic 9(6)  comp value zero.
010600 77  WS-Cancelled-Ctr    pic 9(6)  comp value zero.
010700 77  WS-Completed-Ctr    pic 9(6)  comp value zero.
010800 77  WS-Rejected-Ctr     pic 9(6)  comp value zero.
010850 77  WS-Grand-Final      pic s9(11)v99 value zero.
010900 77  WS-Next-Bkg-Seq     pic 9(8)  comp value zero.
010950 77  WS-Next-Inv-Seq     pic 9(8)  comp value zero.
011000*
011100 01  WS-Bkg-Id-Work      pic x(10).
011200 01  WS-Bkg-Id-Work-R  redefines WS-Bkg-Id-Work.
011300     03  filler          pic xx.
011400     03  WS-Bkg-Id-Suffix pic 9(8).
011450*
011460 01  WS-Inv-Id-Work      pic x(12).
011470 01  WS-Inv-Id-Work-R  redefines WS-Inv-Id-Work.
011480     03  filler          pic x(4).
011490     03  WS-Inv-Id-Suffix pic 9(8).
011500*
011510 01  WS-Run-Date-Work    pic 9(8).
011520 01  WS-Run-Date-R  redefines WS-Run-Date-Work.
011530     03  WS-Run-CCYY     pic 9(4).
011540     03  WS-Run-MM       pic 99.
011550     03  WS-Run-DD       pic 99.
011560*
011570 77  WS-Ovl-Veh-Id       pic x(5).
011580 77  WS-Ovl-New-Start    pic 9(8).
011590 77  WS-Upd-Days-To-Use  pic 9(4)  comp.
011595*
011600 01  WS-Vehicle-Table.
011700     03  WS-Veh-Count        pic 9(4) comp value zero.
011800     03  WS-Veh-Entry        occurs 200 times indexed by V-Idx.
011900         05  WS-Veh-Id           pic x(5).
012000         05  WS-Veh-Model        pic x(20).
012100         05  WS-Veh-Category     pic xx.
012200         05  WS-Veh-Status       pic x.
012210             88  WS-Veh-Is-Available value "A".
012220             88  WS-Veh-Is-Rented     value "R".
012230             88  WS-Veh-Is-Maint      value "M".
012300         05  WS-Veh-Attr-1       pic s9(5)v99.
012400         05  WS-Veh-Attr-2       pic s9(5)v99.
012500         05  WS-Veh-Features     pic x(20).
012600         05  WS-Veh-Driver-Incl  pic x.
012650         05  filler              pic x(7).
012700*
012800 01  WS-Customer-Table.
012900     03  WS-Cus-Count        pic 9(4) comp value zero.
013000     03  WS-Cus-Entry        occurs 2000 times indexed by C-Idx.
013100         05  WS-Cus-Id           pic x(12).
013200         05  WS-Cus-Type         pic x.
013300         05  WS-Cus-Name         pic x(30).
013400         05  WS-Cus-Contact      pic x(12).
013500         05  WS-Cus-Email        pic x(30).
013600         05  WS-Cus-Nationality  pic x(15).
013650         05  filler              pic x(1).
013700*
013800 01  WS-Booking-Table.
013900     03  WS-Bkg-Count        pic 9(4) comp value zero.
014000     03  WS-Bkg-Entry        occurs 3000 times indexed by B-Idx O-Idx.
014100         05  WS-Bkg-Id           pic x(10).
014200         05  WS-Bkg-Booking-Date pic 9(8).
014300         05  WS-Bkg-Start-Date   pic 9(8).
014400         05  WS-Bkg-End-Date     pic 9(8).
014500         05  WS-Bkg-Total-Km     pic 9(6).
014600         05  WS-Bkg-Deposit      pic s9(7)v99.
014700         05  WS-Bkg-Status       pic x.
014710             88  WS-Bkg-Is-Active     value "A".
014720             88  WS-Bkg-Is-Cancelled  value "C".
014730             88  WS-Bkg-Is-Done       value "D".
014800         05  WS-Bkg-Cus-Id       pic x(12).
014900         05  WS-Bkg-Veh-Id       pic x(5).
015000         05  WS-Bkg-Veh-Category pic xx.
015050         05  filler              pic x(11).
015100*
015200 01  W-Cvdt-WS.
015300     03  Cvdt-Function       pic x.
015400     03  Cvdt-Date-1         pic 9(8).
015500     03  Cvdt-Date-2         pic 9(8).
015600     03  Cvdt-Days           pic s9(5).
015700     03  Cvdt-Serial-1       pic s9(9)  comp.
015800     03  Cvdt-Serial-2       pic s9(9)  comp.
015900     03  Cvdt-Diff-Days      pic s9(5)  comp.
016000*
016100 01  W-Rate-WS.
016200     03  Rate-Category       pic xx.
016300     03  Rate-Start-Date     pic 9(8).
016400     03  Rate-End-Date       pic 9(8).
016500     03  Rate-Total-Km       pic 9(6).
016600     03  Rate-Deposit        pic s9(7)v99.
016700     03  Rate-Rental-Days    pic 9(3).
016800     03  Rate-Free-Km        pic 9(6).
016900     03  Rate-Base-Price     pic s9(9)v99.
017000     03  Rate-Extra-Km-Chg   pic s9(9)v99.
017100     03  Rate-Discount       pic s9(9)v99.
017200     03  Rate-Tax            pic s9(9)v99.
017300     03  Rate-Final-Payable  pic s9(9)v99.
017350     03  Rate-Category-Name  pic x(15).
017400*
017450 01  WS-Search-Key       pic x(12).
017500 linkage                 section.
017600*===============================
017700*
017800 01  Er-Run-Date-Param   pic 9(8).
017900*
018000 procedure division using Er-Run-Date-Param.
018100*=========================================
018200*
018300 AA000-Main.
018350     move     Er-Run-Date-Param to WS-Run-Date-Work.
018400     perform  AA010-Open-Files      thru AA010-Exit.
018500     perform  AA500-Load-Vehicles   thru AA500-Exit.
018600     perform  AA510-Load-Customers  thru AA510-Exit.
018700     perform  AA520-Load-Bookings   thru AA520-Exit.
018800     perform  BB000-Process-Trans   thru BB000-Exit
018900              until WS-Eof-Sw = "Y".
019000     perform  AA600-Rewrite-Vehicles thru AA600-Exit.
019100     perform  AA610-Rewrite-Bookings thru AA610-Exit.
019200     perform  AA700-Write-Control   thru AA700-Exit.
019300     perform  AA900-Close-Files     thru AA900-Exit.
019400     goback.
019500*
019600 AA010-Open-Files.
019700     open     input  Vehicle-File.
019800     open     input  Customer-File.
019900     open     input  Booking-File.
020000     open     input  Trans-File.
020100     open     output Invwk-File.
020200     open     output Ctlwk-File.
020300 AA010-Exit.
020400     exit.
020500*
020600 AA900-Close-Files.
020700     close    Vehicle-File  Customer-File  Booking-File
020800              Trans-File    Invwk-File     Ctlwk-File.
020900 AA900-Exit.
021000     exit.
021100*
021200*---------------------------------------------------------------
021300* Load the three master files into working-storage tables -
021400* a batch stand-in for the original in-memory repositories.
021500*---------------------------------------------------------------
021600 AA500-Load-Vehicles.
021700     set      V-Idx to 1.
021800 AA501-Load-Veh-Rec.
021900     read     Vehicle-File
022000              at end move "Y" to WS-Eof-Sw
022100              not at end perform AA502-Store-Veh thru AA502-Exit.
022200     if       WS-Eof-Sw not = "Y"
022300              go to AA501-Load-Veh-Rec.
022400     move     "N" to WS-Eof-Sw.
022500 AA500-Exit.
022600     exit.
022700*
022800 AA502-Store-Veh.
022900     move     Veh-Id           to WS-Veh-Id (V-Idx).
023000     move     Veh-Model        to WS-Veh-Model (V-Idx).
023100     move     Veh-Category     to WS-Veh-Category (V-Idx).
023200     move     Veh-Status       to WS-Veh-Status (V-Idx).
023300     move     Veh-Attr-1       to WS-Veh-Attr-1 (V-Idx).
023400     move     Veh-Attr-2       to WS-Veh-Attr-2 (V-Idx).
023500     move     Veh-Features     to WS-Veh-Features (V-Idx).
023600     move     Veh-Driver-Incl  to WS-Veh-Driver-Incl (V-Idx).
023700     set      V-Idx up by 1.
023800     compute  WS-Veh-Count = WS-Veh-Count + 1.
023900 AA502-Exit.
024000     exit.
024100*
024200 AA510-Load-Customers.
024300     set      C-Idx to 1.
024400 AA511-Load-Cus-Rec.
024500     read     Customer-File
024600              at end move "Y" to WS-Eof-Sw
024700              not at end perform AA512-Store-Cus thru AA512-Exit.
024800     if       WS-Eof-Sw not = "Y"
024900              go to AA511-Load-Cus-Rec.
025000     move     "N" to WS-Eof-Sw.
025100 AA510-Exit.
025200     exit.
025300*
025400 AA512-Store-Cus.
025500     move     Cus-Id           to WS-Cus-Id (C-Idx).
025600     move     Cus-Type         to WS-Cus-Type (C-Idx).
025700     move     Cus-Name         to WS-Cus-Name (C-Idx).
025800     move     Cus-Contact      to WS-Cus-Contact (C-Idx).
025900     move     Cus-Email        to WS-Cus-Email (C-Idx).
026000     move     Cus-Nationality  to WS-Cus-Nationality (C-Idx).
026100     set      C-Idx up by 1.
026200     compute  WS-Cus-Count = WS-Cus-Count + 1.
026300 AA512-Exit.
026400     exit.
026500*
026600 AA520-Load-Bookings.
026700     set      B-Idx to 1.
026800     move     zero to WS-Next-Bkg-Seq.
026900 AA521-Load-Bkg-Rec.
027000     read     Booking-File
027100              at end move "Y" to WS-Eof-Sw
027200              not at end perform AA522-Store-Bkg thru AA522-Exit.
027300     if       WS-Eof-Sw not = "Y"
027400              go to AA521-Load-Bkg-Rec.
027500     move     "N" to WS-Eof-Sw.
027600 AA520-Exit.
027700     exit.
027800*
027900 AA522-Store-Bkg.
028000     move     Bkg-Id           to WS-Bkg-Id (B-Idx).
028100     move     Bkg-Booking-Date to WS-Bkg-Booking-Date (B-Idx).
028200     move     Bkg-Start-Date   to WS-Bkg-Start-Date (B-Idx).
028300     move     Bkg-End-Date     to WS-Bkg-End-Date (B-Idx).
028400     move     Bkg-Total-Km     to WS-Bkg-Total-Km (B-Idx).
028500     move     Bkg-Deposit      to WS-Bkg-Deposit (B-Idx).
028600     move     Bkg-Status       to WS-Bkg-Status (B-Idx).
028700     move     Bkg-Cus-Id       to WS-Bkg-Cus-Id (B-Idx).
028800     move     Bkg-Veh-Id       to WS-Bkg-Veh-Id (B-Idx).
028900     move     Bkg-Veh-Category to WS-Bkg-Veh-Category (B-Idx).
029000     move     Bkg-Id           to WS-Bkg-Id-Work.
029100     if       WS-Bkg-Id-Suffix > WS-Next-Bkg-Seq
029200              move WS-Bkg-Id-Suffix to WS-Next-Bkg-Seq.
029300     set      B-Idx up by 1.
029400     compute  WS-Bkg-Count = WS-Bkg-Count + 1.
029500 AA522-Exit.
029600     exit.
029700*
029800*---------------------------------------------------------------
029900* Re-write the two updateable masters from the working tables.
030000*---------------------------------------------------------------
030100 AA600-Rewrite-Vehicles.
030200     open     output Vehicle-File.
030300     perform  AA601-Write-Veh thru AA601-Exit
030400              varying V-Idx from 1 by 1
030500              until V-Idx > WS-Veh-Count.
030600     close    Vehicle-File.
030700 AA600-Exit.
030800     exit.
030900*
031000 AA601-Write-Veh.
031100     move     WS-Veh-Id (V-Idx)          to Veh-Id.
031200     move     WS-Veh-Model (V-Idx)       to Veh-Model.
031300     move     WS-Veh-Category (V-Idx)    to Veh-Category.
031400     move     WS-Veh-Status (V-Idx)      to Veh-Status.
031500     move     WS-Veh-Attr-1 (V-Idx)      to Veh-Attr-1.
031600     move     WS-Veh-Attr-2 (V-Idx)      to Veh-Attr-2.
031700     move     WS-Veh-Features (V-Idx)    to Veh-Features.
031800     move     WS-Veh-Driver-Incl (V-Idx) to Veh-Driver-Incl.
031900     write    ER-Vehicle-Record.
032000 AA601-Exit.
032100     exit.
032200*
032300 AA610-Rewrite-Bookings.
032400     open     output Booking-File.
032500     perform  AA611-Write-Bkg thru AA611-Exit
032600              varying B-Idx from 1 by 1
032700              until B-Idx > WS-Bkg-Count.
032800     close    Booking-File.
032900 AA610-Exit.
033000     exit.
033100*
033200 AA611-Write-Bkg.
033300     move     WS-Bkg-Id (B-Idx)           to Bkg-Id.
033400     move     WS-Bkg-Booking-Date (B-Idx) to Bkg-Booking-Date.
033500     move     WS-Bkg-Start-Date (B-Idx)   to Bkg-Start-Date.
033600     move     WS-Bkg-End-Date (B-Idx)     to Bkg-End-Date.
033700     move     WS-Bkg-Total-Km (B-Idx)     to Bkg-Total-Km.
033800     move     WS-Bkg-Deposit (B-Idx)      to Bkg-Deposit.
033900     move     WS-Bkg-Status (B-Idx)       to Bkg-Status.
034000     move     WS-Bkg-Cus-Id (B-Idx)       to Bkg-Cus-Id.
034100     move     WS-Bkg-Veh-Id (B-Idx)       to Bkg-Veh-Id.
034200     move     WS-Bkg-Veh-Category (B-Idx) to Bkg-Veh-Category.
034300     write    ER-Booking-Record.
034400 AA611-Exit.
034500     exit.
034600*
034700 AA700-Write-Control.
034800     move     Er-Run-Date-Param  to Ctl-Run-Date.
034900     move     WS-Processed-Ctr   to Ctl-Processed.
035000     move     WS-Created-Ctr     to Ctl-Created.
035100     move     WS-Updated-Ctr     to Ctl-Updated.
035200     move     WS-Cancelled-Ctr   to Ctl-Cancelled.
035300     move     WS-Completed-Ctr   to Ctl-Completed.
035400     move     WS-Rejected-Ctr    to Ctl-Rejected.
035450     move     WS-Grand-Final     to Ctl-Grand-Final.
035500     write    ER-Ctlwk-Record.
035600 AA700-Exit.
035700     exit.
035800*
035900*---------------------------------------------------------------
036000* One booking transaction in, one of 4 actions applied.
036100*---------------------------------------------------------------
036200 BB000-Process-Trans.
036300     read     Trans-File
036400              at end move "Y" to WS-Eof-Sw
036500              not at end perform BB010-Apply-Action
036600                         thru BB010-Exit.
036700 BB000-Exit.
036800     exit.
036900*
037000 BB010-Apply-Action.
037100     compute  WS-Processed-Ctr = WS-Processed-Ctr + 1.
037200     if       Trn-Is-New
037300              perform BB100-Process-New thru BB100-Exit
037400     else if  Trn-Is-Update
037500              perform BB300-Process-Update thru BB300-Exit
037600     else if  Trn-Is-Cancel
037700              perform BB400-Process-Cancel thru BB400-Exit
037800     else if  Trn-Is-Complete
037900              perform BB500-Process-Complete thru BB500-Exit
038000     else
038100              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1.
038200 BB010-Exit.
038300     exit.
038400*
038500*---------------------------------------------------------------
038600* NEW - find a customer, find/assign a vehicle, check the 3 day
038700* advance lead rule, append the new booking to the table.
038800*---------------------------------------------------------------
038900 BB100-Process-New.
039000     move     "N" to WS-Avail-Sw.
039100     perform  CC100-Find-Customer thru CC100-Exit.
039200     if       C-Idx > WS-Cus-Count
039300              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
039400              go to BB100-Exit.
039500*
039600     move     "D"                    to Cvdt-Function.
039700     move     Er-Run-Date-Param      to Cvdt-Date-1.
039800     move     Trn-New-Start-Date     to Cvdt-Date-2.
039900     call     "ercvdt01" using W-Cvdt-WS.
040000     if       Cvdt-Diff-Days < 3
040100              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
040200              go to BB100-Exit.
040300*
040400     if       Trn-New-Veh-Id not = spaces
040500              perform CC000-Find-Vehicle thru CC000-Exit
040600     else
040800              perform CC010-Find-First-Avail thru CC010-Exit.
040900     if       WS-Avail-Sw not = "Y"
041000              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
041100              go to BB100-Exit.
041200*
041300     move     "A"                    to Cvdt-Function.
041400     move     Trn-New-Start-Date     to Cvdt-Date-1.
041500     compute  Cvdt-Days = Trn-New-Days - 1.
041600     call     "ercvdt01" using W-Cvdt-WS.
041700*
041800     set      B-Idx to WS-Bkg-Count.
041900     set      B-Idx up by 1.
042000     compute  WS-Next-Bkg-Seq = WS-Next-Bkg-Seq + 1.
042100     move     WS-Next-Bkg-Seq      to WS-Bkg-Id-Suffix.
042200     move     "R-"                 to WS-Bkg-Id-Work (1:2).
042300     move     WS-Bkg-Id-Work       to WS-Bkg-Id (B-Idx).
042400     move     Er-Run-Date-Param    to WS-Bkg-Booking-Date (B-Idx).
042500     move     Trn-New-Start-Date   to WS-Bkg-Start-Date (B-Idx).
042600     move     Cvdt-Date-2          to WS-Bkg-End-Date (B-Idx).
042700     move     Trn-New-Total-Km     to WS-Bkg-Total-Km (B-Idx).
042800     move     5000.00              to WS-Bkg-Deposit (B-Idx).
042900     set      WS-Bkg-Is-Active (B-Idx) to true.
043000     move     Trn-New-Cus-Id       to WS-Bkg-Cus-Id (B-Idx).
043100     move     WS-Veh-Id (V-Idx)    to WS-Bkg-Veh-Id (B-Idx).
043200     move     WS-Veh-Category (V-Idx) to WS-Bkg-Veh-Category (B-Idx).
043300     set      WS-Veh-Is-Rented (V-Idx) to true.
043400     compute  WS-Bkg-Count = WS-Bkg-Count + 1.
043500     compute  WS-Created-Ctr = WS-Created-Ctr + 1.
043600 BB100-Exit.
043700     exit.
043800*
043900*---------------------------------------------------------------
044000* UPDATE - only within the 2 day amend window off the original
044010* booking date.  A new start date re-runs the vehicle overlap
044020* scan exactly as a NEW booking would; days/km only change what
044030* the transaction actually supplies, per the 23/05/04 amendment
044040* rules (see wstrans.cob zero-means-not-supplied convention).
044100*---------------------------------------------------------------
044200 BB300-Process-Update.
044300     move     Trn-Upd-Bkg-Id to WS-Search-Key.
044350     perform  CC200-Find-Booking thru CC200-Exit.
044500     if       B-Idx > WS-Bkg-Count or not WS-Bkg-Is-Active (B-Idx)
044600              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
044700              go to BB300-Exit.
044800*
044900     move     "D"                         to Cvdt-Function.
045000     move     WS-Bkg-Booking-Date (B-Idx) to Cvdt-Date-1.
045100     move     Er-Run-Date-Param           to Cvdt-Date-2.
045200     call     "ercvdt01" using W-Cvdt-WS.
045300     if       Cvdt-Diff-Days > 2
045400              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
045500              go to BB300-Exit.
045600*
045610     move     zero to WS-Upd-Days-To-Use.
045620     if       Trn-Upd-Start-Date = zero
045630              go to BB320-Days-Only-Check.
045640*
045650     move     WS-Bkg-Veh-Id (B-Idx)   to WS-Ovl-Veh-Id.
045670     move     Trn-Upd-Start-Date      to WS-Ovl-New-Start.
045680     perform  CC600-Check-Veh-Overlap thru CC600-Exit.
045690     if       WS-Overlap-Found
045700              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
045710              go to BB300-Exit.
045720*
045730     if       Trn-Upd-Days not = zero
045740              move Trn-Upd-Days to WS-Upd-Days-To-Use
045750              go to BB310-Apply-New-Start.
045760     move     "D"                       to Cvdt-Function.
045770     move     WS-Bkg-Start-Date (B-Idx) to Cvdt-Date-1.
045780     move     WS-Bkg-End-Date   (B-Idx) to Cvdt-Date-2.
045790     call     "ercvdt01" using W-Cvdt-WS.
045800     compute  WS-Upd-Days-To-Use = Cvdt-Diff-Days + 1.
045810*
045820 BB310-Apply-New-Start.
045830     move     "A"                to Cvdt-Function.
045840     move     Trn-Upd-Start-Date to Cvdt-Date-1.
045850     compute  Cvdt-Days = WS-Upd-Days-To-Use - 1.
045860     call     "ercvdt01" using W-Cvdt-WS.
045870     move     Trn-Upd-Start-Date to WS-Bkg-Start-Date (B-Idx).
045880     move     Cvdt-Date-2        to WS-Bkg-End-Date (B-Idx).
045890     go       to BB330-Apply-Km.
045900*
045910 BB320-Days-Only-Check.
045920     if       Trn-Upd-Days = zero
045930              go to BB330-Apply-Km.
045940     move     "A"                       to Cvdt-Function.
045950     move     WS-Bkg-Start-Date (B-Idx) to Cvdt-Date-1.
045960     compute  Cvdt-Days = Trn-Upd-Days - 1.
045970     call     "ercvdt01" using W-Cvdt-WS.
045980     move     Cvdt-Date-2 to WS-Bkg-End-Date (B-Idx).
045990*
046000 BB330-Apply-Km.
046100     if       Trn-Upd-Total-Km not = zero
046200              move Trn-Upd-Total-Km to WS-Bkg-Total-Km (B-Idx).
046500     compute  WS-Updated-Ctr = WS-Updated-Ctr + 1.
046600 BB300-Exit.
046700     exit.
046800*
046900*---------------------------------------------------------------
047000* CANCEL - only within the 2 day amend window off the original
047010* booking date, vehicle freed.
047100*---------------------------------------------------------------
047200 BB400-Process-Cancel.
047300     move     Trn-Can-Bkg-Id to WS-Search-Key.
047350     perform  CC200-Find-Booking thru CC200-Exit.
047500     if       B-Idx > WS-Bkg-Count or not WS-Bkg-Is-Active (B-Idx)
047600              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
047700              go to BB400-Exit.
047800*
047900     move     "D"                         to Cvdt-Function.
048000     move     WS-Bkg-Booking-Date (B-Idx) to Cvdt-Date-1.
048100     move     Er-Run-Date-Param           to Cvdt-Date-2.
048200     call     "ercvdt01" using W-Cvdt-WS.
048300     if       Cvdt-Diff-Days > 2
048400              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
048500              go to BB400-Exit.
048600*
048700     set      WS-Bkg-Is-Cancelled (B-Idx) to true.
048750     move     WS-Bkg-Veh-Id (B-Idx) to WS-Search-Key.
048800     perform  CC300-Free-Vehicle thru CC300-Exit.
049000     compute  WS-Cancelled-Ctr = WS-Cancelled-Ctr + 1.
049100 BB400-Exit.
049200     exit.
049300*
049400*---------------------------------------------------------------
049500* COMPLETE - rate the booking, write an invoice work record,
049600* mark done & free the vehicle for re-letting.
049700*---------------------------------------------------------------
049800 BB500-Process-Complete.
049900     move     Trn-Com-Bkg-Id to WS-Search-Key.
049950     perform  CC200-Find-Booking thru CC200-Exit.
050100     if       B-Idx > WS-Bkg-Count or not WS-Bkg-Is-Active (B-Idx)
050200              compute WS-Rejected-Ctr = WS-Rejected-Ctr + 1
050300              go to BB500-Exit.
050400*
050500     move     WS-Bkg-Veh-Category (B-Idx) to Rate-Category.
050600     move     WS-Bkg-Start-Date (B-Idx)   to Rate-Start-Date.
050700     move     WS-Bkg-End-Date (B-Idx)     to Rate-End-Date.
050800     move     WS-Bkg-Total-Km (B-Idx)     to Rate-Total-Km.
050900     move     WS-Bkg-Deposit (B-Idx)      to Rate-Deposit.
051000     call     "errate01" using W-Rate-WS.
051100*
051200     move     WS-Bkg-Cus-Id (B-Idx) to WS-Search-Key.
051300     perform  CC400-Find-Customer-By-Id thru CC400-Exit.
051400     move     WS-Bkg-Veh-Id (B-Idx) to WS-Search-Key.
051500     perform  CC500-Find-Vehicle-By-Id thru CC500-Exit.
051600*
051650     compute  WS-Next-Inv-Seq = WS-Next-Inv-Seq + 1.
051700     move     WS-Next-Inv-Seq      to WS-Inv-Id-Suffix.
051750     move     "INV-"               to WS-Inv-Id-Work (1:4).
051780     move     WS-Inv-Id-Work       to Inv-Id.
051900     move     Er-Run-Date-Param    to Inv-Date.
052000     move     WS-Bkg-Id (B-Idx)    to Inv-Bkg-Id.
052100     move     WS-Bkg-Cus-Id (B-Idx) to Inv-Cus-Id.
052200     move     WS-Cus-Name (C-Idx)  to Inv-Cus-Name.
052300     move     WS-Bkg-Veh-Id (B-Idx) to Inv-Veh-Id.
052400     move     WS-Veh-Model (V-Idx) to Inv-Veh-Model.
052500     move     Rate-Category-Name  to Inv-Veh-Category.
052600     move     Rate-Rental-Days     to Inv-Rental-Days.
052700     move     WS-Bkg-Total-Km (B-Idx) to Inv-Total-Km.
052800     move     Rate-Free-Km         to Inv-Free-Km.
052900     move     Rate-Base-Price      to Inv-Base-Price.
053000     move     Rate-Extra-Km-Chg    to Inv-Extra-Km-Chg.
053100     move     Rate-Discount        to Inv-Discount.
053200     move     Rate-Tax             to Inv-Tax.
053300     move     WS-Bkg-Deposit (B-Idx) to Inv-Deposit.
053400     move     Rate-Final-Payable   to Inv-Final-Payable.
053500     write    ER-Invwk-Record.
053600*
053650     compute  WS-Grand-Final = WS-Grand-Final + Rate-Final-Payable.
053700     set      WS-Bkg-Is-Done (B-Idx) to true.
053750     move     WS-Bkg-Veh-Id (B-Idx) to WS-Search-Key.
053800     perform  CC300-Free-Vehicle thru CC300-Exit.
054000     compute  WS-Completed-Ctr = WS-Completed-Ctr + 1.
054100 BB500-Exit.
054200     exit.
054300*
054400*---------------------------------------------------------------
054500* Table search helpers - no relational database on this run,
054600* everything is held & searched in the three working tables.
054700*---------------------------------------------------------------
054800 CC000-Find-Vehicle.
054900     move     "N" to WS-Avail-Sw.
055000     set      V-Idx to 1.
055100 CC001-Scan.
055200     if       V-Idx > WS-Veh-Count
055300              go to CC000-Exit.
055400     if       WS-Veh-Id (V-Idx) = Trn-New-Veh-Id
055500        and   WS-Veh-Is-Available (V-Idx)
055600              move "Y" to WS-Avail-Sw
055700              go to CC000-Exit.
055800     set      V-Idx up by 1.
055900     go       to CC001-Scan.
056000 CC000-Exit.
056100     exit.
056200*
056300 CC010-Find-First-Avail.
056400     move     "N" to WS-Avail-Sw.
056500     set      V-Idx to 1.
056600 CC011-Scan.
056700     if       V-Idx > WS-Veh-Count
056800              go to CC010-Exit.
056900     if       WS-Veh-Category (V-Idx) = Trn-New-Veh-Category
057000        and   WS-Veh-Is-Available (V-Idx)
057100              move "Y" to WS-Avail-Sw
057200              go to CC010-Exit.
057300     set      V-Idx up by 1.
057400     go       to CC011-Scan.
057500 CC010-Exit.
057600     exit.
057700*
057800 CC100-Find-Customer.
057900     set      C-Idx to 1.
058000 CC101-Scan.
058100     if       C-Idx > WS-Cus-Count
058200              go to CC100-Exit.
058300     if       WS-Cus-Id (C-Idx) = Trn-New-Cus-Id
058400              go to CC100-Exit.
058500     set      C-Idx up by 1.
058600     go       to CC101-Scan.
058700 CC100-Exit.
058800     exit.
058900*
059000 CC200-Find-Booking.
059100     set      B-Idx to 1.
059200 CC201-Scan.
059300     if       B-Idx > WS-Bkg-Count
059400              go to CC200-Exit.
059500     if       WS-Bkg-Id (B-Idx) = WS-Search-Key (1:10)
059600              go to CC200-Exit.
059700     set      B-Idx up by 1.
059800     go       to CC201-Scan.
059900 CC200-Exit.
060000     exit.
060100*
060200 CC300-Free-Vehicle.
060300     set      V-Idx to 1.
060400 CC301-Scan.
060500     if       V-Idx > WS-Veh-Count
060600              go to CC300-Exit.
060700     if       WS-Veh-Id (V-Idx) = WS-Search-Key (1:5)
060800              set  WS-Veh-Is-Available (V-Idx) to true
060900              go to CC300-Exit.
061000     set      V-Idx up by 1.
061100     go       to CC301-Scan.
061200 CC300-Exit.
061300     exit.
061400*
061500 CC400-Find-Customer-By-Id.
061600     set      C-Idx to 1.
061700 CC401-Scan.
061800     if       C-Idx > WS-Cus-Count
061900              go to CC400-Exit.
062000     if       WS-Cus-Id (C-Idx) = WS-Search-Key
062100              go to CC400-Exit.
062200     set      C-Idx up by 1.
062300     go       to CC401-Scan.
062400 CC400-Exit.
062500     exit.
062600*
062700 CC500-Find-Vehicle-By-Id.
062800     set      V-Idx to 1.
062900 CC501-Scan.
063000     if       V-Idx > WS-Veh-Count
063100              go to CC500-Exit.
063200     if       WS-Veh-Id (V-Idx) = WS-Search-Key (1:5)
063300              go to CC500-Exit.
063400     set      V-Idx up by 1.
063500     go       to CC501-Scan.
063600 CC500-Exit.
063700     exit.
063800*
063810*---------------------------------------------------------------
063820* Vehicle overlap scan for UPDATE's new start date - any OTHER
063830* active booking on WS-Ovl-Veh-Id whose window already covers
063840* WS-Ovl-New-Start blocks the amendment (B-Idx still holds the
063850* booking being amended, excluded by the O-Idx not = B-Idx test).
063860*---------------------------------------------------------------
063870 CC600-Check-Veh-Overlap.
063880     move     "N" to WS-Ovl-Found-Sw.
063890     set      O-Idx to 1.
063900 CC601-Scan.
063910     if       O-Idx > WS-Bkg-Count
063920              go to CC600-Exit.
063930     if       WS-Bkg-Veh-Id (O-Idx) = WS-Ovl-Veh-Id
063940        and   WS-Bkg-Is-Active (O-Idx)
063950        and   O-Idx not = B-Idx
063960        and   WS-Bkg-Start-Date (O-Idx) <= WS-Ovl-New-Start
063970        and   WS-Ovl-New-Start <= WS-Bkg-End-Date (O-Idx)
063980              move "Y" to WS-Ovl-Found-Sw
063990              go to CC600-Exit.
064000     set      O-Idx up by 1.
064010     go       to CC601-Scan.
064020 CC600-Exit.
064030     exit.
064040*
