000100*****************************************
000200*  FD For Trans File                    *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500 fd  Trans-File.
000600     copy "wstrans.cob".
000700*
