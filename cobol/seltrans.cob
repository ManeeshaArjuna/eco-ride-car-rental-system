000100*****************************************
000200*  Select Clause For Trans File         *
000300*****************************************
000400* 14/06/88 dpj - Created.
000500     select  Trans-File assign to "BKGTRANS"
000600             organization line sequential
000700             file status is Trn-File-Status.
000800*
