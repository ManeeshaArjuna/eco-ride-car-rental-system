000100*****************************************
000200*  Select Clause For Admin File         *
000300*****************************************
000400* 02/09/91 vbc - Created.
000500     select  Admin-File assign to "ADMIN"
000600             organization line sequential
000700             file status is Adm-File-Status.
000800*
